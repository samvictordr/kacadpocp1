000100******************************************************************
000200*                                                                *
000300*   PROGRAMA    : ACALTA1                                       *
000400*   APLICACION  : ACADEMIA - ASIGNACION DIARIA Y ASISTENCIA      *
000500*   TIPO        : BATCH                                         *
000600*   DESCRIPCION : CARGA MASIVA DE USUARIOS (ESTUDIANTES Y       *
000700*               : DOCENTES) A PARTIR DE UN ARCHIVO PLANO         *
000800*               : SEPARADO POR COMAS.  VALIDA CORREO Y NOMBRE,   *
000900*               : UNICIDAD DE CORREO CONTRA EL MAESTRO Y DENTRO  *
001000*               : DEL MISMO ARCHIVO, Y ASIGNA CONTRASENA POR     *
001100*               : DEFECTO SEGUN EL ROL CUANDO VIENE EN BLANCO.   *
001200*   ARCHIVOS    : ACCARG=E,ACUSRM=A,ACESTU=A,ACDOCE=A,ACPRGM=C, *
001300*               : ACERRO=A,ACRPT04=A                            *
001400*   BPM/RATIONAL: AC-0309                                       *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.                    ACALTA1.
001800 AUTHOR.        E RAMIREZ DIVAS.
001900 INSTALLATION.  DEPTO DESARROLLO - ACADEMIA.
002000 DATE-WRITTEN.  03/05/2001.
002100 DATE-COMPILED.
002200 SECURITY.      USO INTERNO DEPARTAMENTO DE DESARROLLO.
002300******************************************************************
002400*                  H I S T O R I A L   D E   C A M B I O S       *
002500******************************************************************
002600* 03/05/2001 PEDR AC-0309 VERSION ORIGINAL                       *
002700* 08/08/2002 PEDR AC-0344 CONTRASENA POR DEFECTO SEGUN ROL       *
002800* 19/09/2006 PEDR AC-0577 VALIDACION DE CORREO DUPLICADO EN      *
002900*                         EL MISMO ARCHIVO DE CARGA              *
003000* 14/03/2011 JMCH AC-0701 REPORTE DE FILAS FALLIDAS A ACRPT04    *
003100* 21/03/2011 JMCH AC-0706 SE AGREGA CONFIGURATION SECTION Y      *
003200*                 SPECIAL-NAMES (C01), FALTABA CONTRA ESTANDAR   *
003300* 09/02/2012 JMCH AC-0718 SE QUITA PERFORM EN LINEA, ESTANDAR    *
003400*                 DE PROGRAMACION (SIN END-PERFORM)              *
003500* 30/04/2012 JMCH AC-0720 TIPO DE USUARIO Y PROGRAMA DESTINO     *
003600*                 PASAN A SER PARAMETROS DE CORRIDA (SYSIN); SE  *
003700*                 QUITA LA COLUMNA ROL INVENTADA EN EL PARTIDO   *
003800*                 DE LA FILA Y SE LEE ACPRGM PARA GRABAR LA      *
003900*                 LLAVE DEL PROGRAMA EN EL REGISTRO DE ROL       *
004000* 30/04/2012 JMCH AC-0733 LLAVE DE USUARIO PODIA COLISIONAR SI    *
004100*                 DOS CORREOS COMPARTIAN LOS PRIMEROS 30 O MAS    *
004200*                 CARACTERES, YA QUE EL CONSECUTIVO WKS-FILA SE   *
004300*                 PERDIA AL CORTARSE USRM-LLAVE (36). SE TRUNCA   *
004400*                 EL CORREO A 30 POSICIONES ANTES DE ARMAR LA     *
004500*                 LLAVE                                           *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.                                           AC-0706 
004900 SPECIAL-NAMES.                                                   AC-0706 
005000     C01 IS TOP-OF-FORM.                                          AC-0706 
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300******************************************************************
005400*              A R C H I V O S   D E   E N T R A D A
005500******************************************************************
005600      SELECT ACCARG  ASSIGN   TO ACCARG
005700             ORGANIZATION     IS LINE SEQUENTIAL
005800             FILE STATUS      IS FS-ACCARG.
005900
006000      SELECT ACPRGM  ASSIGN   TO ACPRGM
006100             ORGANIZATION     IS INDEXED
006200             ACCESS MODE      IS RANDOM
006300             RECORD KEY       IS PRGM-LLAVE
006400             FILE STATUS      IS FS-ACPRGM
006500                                 FSE-ACPRGM.
006600******************************************************************
006700*              A R C H I V O S   D E   S A L I D A
006800******************************************************************
006900      SELECT ACUSRM  ASSIGN   TO ACUSRM
007000             ORGANIZATION     IS INDEXED
007100             ACCESS MODE      IS DYNAMIC
007200             RECORD KEY       IS USRM-LLAVE
007300             ALTERNATE RECORD KEY IS USRM-CORREO
007400                                 WITH DUPLICATES
007500             FILE STATUS      IS FS-ACUSRM
007600                                 FSE-ACUSRM.
007700      SELECT ACESTU  ASSIGN   TO ACESTU
007800             ORGANIZATION     IS INDEXED
007900             ACCESS MODE      IS DYNAMIC
008000             RECORD KEY       IS ESTU-LLAVE
008100             FILE STATUS      IS FS-ACESTU
008200                                 FSE-ACESTU.
008300      SELECT ACDOCE  ASSIGN   TO ACDOCE
008400             ORGANIZATION     IS INDEXED
008500             ACCESS MODE      IS DYNAMIC
008600             RECORD KEY       IS DOCE-LLAVE
008700             FILE STATUS      IS FS-ACDOCE
008800                                 FSE-ACDOCE.
008900      SELECT ACERRO  ASSIGN TO ACERRO
009000             ORGANIZATION     IS LINE SEQUENTIAL
009100             FILE STATUS      IS FS-ACERRO.
009200      SELECT ACRPT04 ASSIGN TO ACRPT04
009300             ORGANIZATION     IS LINE SEQUENTIAL
009400             FILE STATUS      IS FS-ACRPT04.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800*1 -->ARCHIVO PLANO DE CARGA, UNA FILA POR USUARIO A CREAR
009900 FD  ACCARG.
010000     COPY ACCARG.
010100*2 -->MAESTRO DE PROGRAMAS, PARA ASIGNAR EL PROGRAMA AL ESTUDIANTE
010200 FD  ACPRGM.
010300     COPY ACPRGM.
010400*3 -->MAESTRO DE IDENTIDAD, SALIDA DE ESTA CARGA
010500 FD  ACUSRM.
010600     COPY ACUSRM.
010700*4 -->MAESTRO DE ESTUDIANTES
010800 FD  ACESTU.
010900     COPY ACESTU.
011000*5 -->MAESTRO DE DOCENTES
011100 FD  ACDOCE.
011200     COPY ACDOCE.
011300*6 -->BITACORA DE FILAS RECHAZADAS
011400 FD  ACERRO.
011500 01  REPORT-LINE                         PIC X(80).
011600 01  REPORT-LINE-R REDEFINES REPORT-LINE.
011700     02  RL-FILA                         PIC X(06).
011800     02  FILLER                          PIC X(74).
011900*7 -->REPORTE DE CORRIDA
012000 FD  ACRPT04.
012100 01  LIN-ACRPT04                         PIC X(132).
012200
012300 WORKING-STORAGE SECTION.
012400******************************************************************
012500*               C A M P O S    D E    T R A B A J O              *
012600******************************************************************
012700 01 WKS-CAMPOS-DE-TRABAJO.
012800    02 WKS-PROGRAMA               PIC X(08)         VALUE
012900                                                     "ACALTA1".
013000    02 WKS-FIN-ARCHIVOS           PIC 9(01)         VALUE 0.
013100       88 WKS-END-ACCARG                             VALUE 1.
013200    02 WKS-FILA                   PIC 9(06)         VALUE ZEROS.
013300*   LLAVE DE CORREO TRUNCADA A 30 POSICIONES, PARA QUE AL          AC-0733
013400*   CONCATENARLE WKS-FILA (6 DIGITOS) SIEMPRE QUEPAN LOS 36        AC-0733
013500*   CARACTERES DE USRM-LLAVE SIN PERDER EL CONSECUTIVO (VER        AC-0733
013600*   CREA-USUARIO-Y-ROL).                                          AC-0733
013700    02 WKS-LL-CORREO              PIC X(30)         VALUE SPACES. AC-0733
013800    02 WKS-VALIDACIONES-OK        PIC 9(01)         VALUE ZEROS.
013900    02 WKS-TIPO-USUARIO-CARGA     PIC X(07)         VALUE SPACES.
014000    02 WKS-PROGRAMA-CARGA         PIC X(36)         VALUE SPACES.
014100    02 WKS-CONTRASENA-CARGA       PIC X(20)         VALUE SPACES.
014200******************************************************************
014300*        C O N T A D O R E S   E S T A D I S T I C A S           *
014400******************************************************************
014500    02 WKS-FILAS-LEIDAS           PIC 9(06) COMP     VALUE ZEROS.
014600    02 WKS-FILAS-EXITOSAS         PIC 9(06) COMP     VALUE ZEROS.
014700    02 WKS-FILAS-FALLIDAS         PIC 9(06) COMP     VALUE ZEROS.
014800    02 WKS-CONTADOR-ERRORES       PIC 9(06) COMP     VALUE ZEROS.
014900    02 WKS-MASK                   PIC ZZZ,ZZ9.
015000******************************************************************
015100*           PARTIDO DE LA FILA DE CARGA POR COMAS                *
015200******************************************************************
015300 01 WKS-FILA-PARTIDA.
015400    02 WKS-FP-CORREO              PIC X(50).
015500    02 WKS-FP-NOMBRE              PIC X(40).
015600    02 WKS-FP-CONTRASENA          PIC X(20).
015700*   REDEFINICION USADA POR LA RUTINA DE VALIDACION DE CAMPOS
015800*   PARA RECORRER LOS TRES CAMPOS COMO UNA TABLA UNIFORME
015900 01 WKS-FILA-PARTIDA-TABLA REDEFINES WKS-FILA-PARTIDA.
016000    02 WKS-FPT-CAMPO OCCURS 5 TIMES INDEXED BY WKS-FPT-I
016100                                     PIC X(22).
016200******************************************************************
016300*              T A B L A  D E  C O R R E O S  D E L  A R C H I V O
016400*   GUARDA LOS CORREOS YA PROCESADOS EN ESTA CORRIDA PARA
016500*   DETECTAR DUPLICADOS DENTRO DEL MISMO ARCHIVO DE CARGA,
016600*   ADEMAS DEL MAESTRO ACUSRM.
016700******************************************************************
016800 01 WKS-TABLA-CORREOS.
016900    02 WKS-TC-CONTADOR            PIC 9(05) COMP     VALUE ZEROS.
017000    02 WKS-TC-FILA OCCURS 0 TO 5000 TIMES
017100                   DEPENDING ON WKS-TC-CONTADOR
017200                   ASCENDING KEY WKS-TC-CORREO
017300                   INDEXED   BY WKS-TC-I.
017400       04 WKS-TC-CORREO           PIC X(50).
017500******************************************************************
017600*           ESTRUCTURA REPORTE DE FILAS RECHAZADAS               *
017700******************************************************************
017800 01 WKS-REPORTE-ERRORES.
017900    02 WKS-RE-FILA                PIC X(06).
018000    02 FILLER                     PIC X(02)         VALUE ": ".
018100    02 WKS-RE-MENSAJE             PIC X(72).
018200*   REDEFINICION USADA POR LA RUTINA DE TOTALES AL PIE DE LA
018300*   BITACORA, PARA ESCRIBIR LA LINEA DE CIERRE CON EL MISMO
018400*   GRUPO DE SALIDA
018500 01 WKS-REPORTE-ERRORES-R REDEFINES WKS-REPORTE-ERRORES.
018600    02 FILLER                     PIC X(80).
018700******************************************************************
018800 01 LIN-TRAILER-CARGA.
018900    05 FILLER                     PIC X(16) VALUE
019000        'FILAS LEIDAS   '.
019100    05 FILLER                     PIC X(02) VALUE ': '.
019200    05 TRL-LEIDAS                 PIC ZZZ,ZZ9.
019300    05 FILLER                     PIC X(03) VALUE SPACES.
019400    05 FILLER                     PIC X(16) VALUE
019500        'EXITOSAS       '.
019600    05 FILLER                     PIC X(02) VALUE ': '.
019700    05 TRL-EXITOSAS               PIC ZZZ,ZZ9.
019800    05 FILLER                     PIC X(03) VALUE SPACES.
019900    05 FILLER                     PIC X(16) VALUE
020000        'FALLIDAS       '.
020100    05 FILLER                     PIC X(02) VALUE ': '.
020200    05 TRL-FALLIDAS               PIC ZZZ,ZZ9.
020300    05 FILLER                     PIC X(67) VALUE SPACES.
020400******************************************************************
020500*         V A R I A B L E S   D E   F I L E   S T A T U S        *
020600******************************************************************
020700 01 FS-ACCARG                     PIC 9(02)         VALUE ZEROS.
020800 01 FS-ACPRGM                     PIC 9(02)         VALUE ZEROS.
020900 01 FS-ACUSRM                     PIC 9(02)         VALUE ZEROS.
021000 01 FS-ACESTU                     PIC 9(02)         VALUE ZEROS.
021100 01 FS-ACDOCE                     PIC 9(02)         VALUE ZEROS.
021200 01 FS-ACERRO                     PIC 9(02)         VALUE ZEROS.
021300 01 FS-ACRPT04                    PIC 9(02)         VALUE ZEROS.
021400 01 FS-CICLO                      PIC 9(02)         VALUE ZEROS.
021500*                VARIABLES DE FILE STATUS EXTENDED               *
021600 01 FSE-ACPRGM.
021700    02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
021800    02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
021900    02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
022000 01 FSE-ACUSRM.
022100    02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
022200    02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
022300    02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
022400 01 FSE-ACESTU.
022500    02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
022600    02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
022700    02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
022800 01 FSE-ACDOCE.
022900    02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
023000    02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
023100    02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
023200
023300* Variables de Rutina para control de File Status Extendido
023400 01 PROGRAMA                      PIC X(08)         VALUE SPACES.
023500 01 ARCHIVO                       PIC X(08)         VALUE SPACES.
023600 01 ACCION                        PIC X(10)         VALUE SPACES.
023700 01 LLAVE                         PIC X(46)         VALUE SPACES.
023800******************************************************************
023900 PROCEDURE DIVISION.
024000 000-MAIN SECTION.
024100     PERFORM PARAMETROS-CORRIDA                                  AC-0720
024200     PERFORM ABRIR-ARCHIVOS
024300     PERFORM VALIDA-PROGRAMA-DESTINO                             AC-0720
024400     PERFORM PROCESA-FILA-CARGA UNTIL WKS-END-ACCARG
024500     PERFORM ESTADISTICAS
024600     PERFORM CERRAR-ARCHIVOS
024700     STOP RUN.
024800 000-MAIN-E. EXIT.
024900
025000******************************************************************
025100*   PARAMETROS DE CORRIDA (SYSIN): TIPO DE USUARIO A CARGAR,     *
025200*   PROGRAMA DESTINO (SOLO APLICA PARA ESTUDIANTE/DOCENTE) Y     *
025300*   CONTRASENA POR DEFECTO DE LA CORRIDA (OPCIONAL)              *
025400******************************************************************
025500 PARAMETROS-CORRIDA SECTION.
025600     ACCEPT WKS-TIPO-USUARIO-CARGA FROM SYSIN                    AC-0720
025700     ACCEPT WKS-PROGRAMA-CARGA     FROM SYSIN                    AC-0720
025800     ACCEPT WKS-CONTRASENA-CARGA   FROM SYSIN.                   AC-0720
025900 PARAMETROS-CORRIDA-E. EXIT.
026000
026100 ABRIR-ARCHIVOS SECTION.
026200     MOVE 'ACALTA1' TO PROGRAMA
026300     OPEN INPUT  ACCARG, ACPRGM
026400          I-O    ACUSRM, ACESTU, ACDOCE
026500          OUTPUT ACERRO, ACRPT04
026600
026700     IF FS-ACCARG NOT = 0 OR FS-ACERRO NOT = 0 OR
026800        FS-ACRPT04 NOT = 0
026900        DISPLAY "***********************************************"
027000        DISPLAY "*      ERROR AL ABRIR ARCHIVOS PLANOS         *"
027100        DISPLAY "***********************************************"
027200        DISPLAY "* FILE STATUS DEL ARCHIVO ACCARG   : " FS-ACCARG
027300        DISPLAY "* FILE STATUS DEL ARCHIVO ACERRO   : " FS-ACERRO
027400        DISPLAY "***********************************************"
027500        MOVE  91        TO RETURN-CODE
027600        PERFORM CERRAR-ARCHIVOS
027700        STOP RUN
027800     END-IF
027900
028000     IF (FS-ACUSRM = 97) AND (FS-ACESTU = 97) AND
028100        (FS-ACDOCE = 97) AND (FS-ACPRGM = 97)
028200           MOVE ZEROS TO FS-ACUSRM FS-ACESTU FS-ACDOCE FS-ACPRGM
028300     END-IF
028400
028500     MOVE ZEROS    TO FS-CICLO
028600     MOVE 'OPEN'   TO ACCION
028700     MOVE SPACES   TO LLAVE
028800
028900     PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E     AC-0718 
029000        VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 4.          AC-0718 
029100 ABRIR-ARCHIVOS-E. EXIT.
029200
029300******************************************************************
029400*   CUANDO LA CORRIDA ES DE ESTUDIANTES O DOCENTES, EL PROGRAMA  *
029500*   DESTINO ES OBLIGATORIO; SE LEE UNA SOLA VEZ CONTRA ACPRGM Y  *
029600*   SU LLAVE SE CONSERVA EN EL AREA DE REGISTRO PARA GRABARLA    *
029700*   EN EL ROL QUE SE VAYA CREANDO EN CADA FILA                   *
029800******************************************************************
029900 VALIDA-PROGRAMA-DESTINO SECTION.                                 AC-0720
030000     IF WKS-TIPO-USUARIO-CARGA NOT = 'store'                      AC-0720
030100        MOVE WKS-PROGRAMA-CARGA TO PRGM-LLAVE                     AC-0720
030200        READ ACPRGM KEY IS PRGM-LLAVE                             AC-0720
030300          INVALID KEY                                             AC-0720
030400             DISPLAY "*******************************************" AC-0720
030500             DISPLAY "*  PROGRAMA DESTINO NO EXISTE EN ACPRGM   *" AC-0720
030600             DISPLAY "*  PROGRAMA: " WKS-PROGRAMA-CARGA            AC-0720
030700             DISPLAY "*******************************************" AC-0720
030800             MOVE  91        TO RETURN-CODE                       AC-0720
030900             PERFORM CERRAR-ARCHIVOS                              AC-0720
031000             STOP RUN                                             AC-0720
031100        END-READ                                                  AC-0720
031200     END-IF.                                                      AC-0720
031300 VALIDA-PROGRAMA-DESTINO-E. EXIT.                                 AC-0720
031400
031500******************************************************************
031600*   PASO A PASO DE VALIDACION DE LA FILA (REGLA DE NEGOCIO U4):  *
031700*   CAMPOS REQUERIDOS -> CORREO UNICO -> CONTRASENA POR DEFECTO  *
031800*   -> ALTA DE USUARIO Y REGISTRO DE ROL                         *
031900******************************************************************
032000 PROCESA-FILA-CARGA SECTION.
032100     READ ACCARG
032200       AT END MOVE 1 TO WKS-FIN-ARCHIVOS
032300     END-READ
032400     IF NOT WKS-END-ACCARG
032500        ADD 1 TO WKS-FILA
032600        ADD 1 TO WKS-FILAS-LEIDAS
032700        MOVE 0 TO WKS-VALIDACIONES-OK
032800        PERFORM PARTE-FILA-CARGA
032900        PERFORM VALIDA-CAMPOS-REQUERIDOS
033000        IF WKS-VALIDACIONES-OK = 0
033100           PERFORM VALIDA-CORREO-UNICO
033200        END-IF
033300        IF WKS-VALIDACIONES-OK = 0
033400           PERFORM DETERMINA-CONTRASENA
033500           PERFORM CREA-USUARIO-Y-ROL
033600           ADD 1 TO WKS-FILAS-EXITOSAS
033700        ELSE
033800           ADD 1 TO WKS-FILAS-FALLIDAS
033900        END-IF
034000     END-IF.
034100 PROCESA-FILA-CARGA-E. EXIT.
034200
034300 PARTE-FILA-CARGA SECTION.
034400     UNSTRING REG-ACCARG DELIMITED BY ','                         AC-0720
034500              INTO WKS-FP-CORREO
034600                   WKS-FP-NOMBRE
034700                   WKS-FP-CONTRASENA
034800     END-UNSTRING.
034900 PARTE-FILA-CARGA-E. EXIT.
035000
035100 VALIDA-CAMPOS-REQUERIDOS SECTION.
035200     IF WKS-FP-CORREO = SPACES OR WKS-FP-NOMBRE = SPACES
035300        MOVE 1 TO WKS-VALIDACIONES-OK
035400        MOVE "Missing email or name" TO WKS-RE-MENSAJE
035500        PERFORM DOCUMENTACION-ERRORES
035600     END-IF.
035700 VALIDA-CAMPOS-REQUERIDOS-E. EXIT.
035800
035900******************************************************************
036000*   VERIFICA CONTRA EL MAESTRO ACUSRM Y CONTRA LA TABLA DE       *
036100*   CORREOS YA VISTOS EN ESTE MISMO ARCHIVO DE CARGA             *
036200******************************************************************
036300 VALIDA-CORREO-UNICO SECTION.
036400     MOVE WKS-FP-CORREO TO USRM-CORREO
036500     READ ACUSRM KEY IS USRM-CORREO
036600       INVALID KEY
036700          PERFORM BUSCA-CORREO-EN-TABLA
036800       NOT INVALID KEY
036900          MOVE 1 TO WKS-VALIDACIONES-OK
037000          STRING "Email " DELIMITED BY SIZE
037100                 WKS-FP-CORREO DELIMITED BY SPACE
037200                 " already exists" DELIMITED BY SIZE
037300                 INTO WKS-RE-MENSAJE
037400          PERFORM DOCUMENTACION-ERRORES
037500     END-READ.
037600 VALIDA-CORREO-UNICO-E. EXIT.
037700
037800 BUSCA-CORREO-EN-TABLA SECTION.
037900     SET WKS-TC-I TO 1
038000     SEARCH ALL WKS-TC-FILA
038100       AT END
038200            ADD 1 TO WKS-TC-CONTADOR
038300            MOVE WKS-FP-CORREO TO WKS-TC-CORREO (WKS-TC-CONTADOR)
038400       WHEN WKS-TC-CORREO (WKS-TC-I) = WKS-FP-CORREO
038500            MOVE 1 TO WKS-VALIDACIONES-OK
038600            STRING "Email " DELIMITED BY SIZE
038700                   WKS-FP-CORREO DELIMITED BY SPACE
038800                   " already exists" DELIMITED BY SIZE
038900                   INTO WKS-RE-MENSAJE
039000            PERFORM DOCUMENTACION-ERRORES
039100     END-SEARCH.
039200 BUSCA-CORREO-EN-TABLA-E. EXIT.
039300
039400******************************************************************
039500*   CONTRASENA POR DEFECTO SEGUN ROL CUANDO VIENE EN BLANCO      *
039600******************************************************************
039700 DETERMINA-CONTRASENA SECTION.
039800     IF WKS-FP-CONTRASENA = SPACES                                AC-0720
039900        IF WKS-CONTRASENA-CARGA NOT = SPACES                      AC-0720
040000           MOVE WKS-CONTRASENA-CARGA TO WKS-FP-CONTRASENA         AC-0720
040100        ELSE
040200           EVALUATE WKS-TIPO-USUARIO-CARGA                        AC-0720
040300              WHEN 'teacher'
040400                   MOVE 'teacher123' TO WKS-FP-CONTRASENA
040500              WHEN 'store'
040600                   MOVE 'store123'   TO WKS-FP-CONTRASENA
040700              WHEN OTHER
040800                   MOVE 'student123' TO WKS-FP-CONTRASENA
040900           END-EVALUATE                                           AC-0720
041000        END-IF                                                    AC-0720
041100     END-IF.                                                      AC-0720
041200 DETERMINA-CONTRASENA-E. EXIT.
041300
041400 CREA-USUARIO-Y-ROL SECTION.
041500*    EL CORREO SE TRUNCA A 30 POSICIONES ANTES DE ARMAR LA         AC-0733
041600*    LLAVE PARA QUE EL CONSECUTIVO WKS-FILA NUNCA SE PIERDA        AC-0733
041700*    (VER WKS-LL-CORREO).                                         AC-0733
041800     MOVE WKS-FP-CORREO(1:30) TO WKS-LL-CORREO                    AC-0733
041900     STRING WKS-LL-CORREO DELIMITED BY SPACE                      AC-0733
042000            WKS-FILA       DELIMITED BY SIZE                      AC-0733
042100            INTO USRM-LLAVE                                       AC-0733
042200     MOVE WKS-FP-CORREO    TO USRM-CORREO
042300     MOVE WKS-FP-NOMBRE    TO USRM-NOMBRE
042400     MOVE WKS-TIPO-USUARIO-CARGA TO USRM-ROL                      AC-0720
042500     MOVE 'active'         TO USRM-ESTADO
042600     MOVE 'Y'               TO USRM-ACTIVO
042700     WRITE REG-ACUSRM
042800     IF FS-ACUSRM NOT = 0
042900        MOVE 3          TO FS-CICLO
043000        MOVE 'WRITE'    TO ACCION
043100        MOVE USRM-LLAVE TO LLAVE
043200        MOVE 91         TO RETURN-CODE
043300        PERFORM FILE-STATUS-EXTENDED
043400        PERFORM CERRAR-ARCHIVOS
043500        STOP RUN
043600     END-IF
043700     EVALUATE WKS-TIPO-USUARIO-CARGA                              AC-0720 
043800        WHEN 'teacher'
043900             PERFORM CREA-REGISTRO-DOCENTE
044000        WHEN 'store'
044100             CONTINUE
044200        WHEN OTHER
044300             PERFORM CREA-REGISTRO-ESTUDIANTE
044400     END-EVALUATE.
044500 CREA-USUARIO-Y-ROL-E. EXIT.
044600
044700 CREA-REGISTRO-ESTUDIANTE SECTION.
044800     MOVE USRM-LLAVE      TO ESTU-LLAVE
044900     MOVE USRM-LLAVE      TO ESTU-USUARIO-LLAVE
045000     MOVE WKS-FP-NOMBRE   TO ESTU-NOMBRE
045100     MOVE PRGM-LLAVE      TO ESTU-PROGRAMA-LLAVE                  AC-0720 
045200     MOVE 'Y'             TO ESTU-ACTIVO
045300     WRITE REG-ACESTU
045400     IF FS-ACESTU NOT = 0
045500        MOVE 4          TO FS-CICLO
045600        MOVE 'WRITE'    TO ACCION
045700        MOVE ESTU-LLAVE TO LLAVE
045800        MOVE 91         TO RETURN-CODE
045900        PERFORM FILE-STATUS-EXTENDED
046000        PERFORM CERRAR-ARCHIVOS
046100        STOP RUN
046200     END-IF.
046300 CREA-REGISTRO-ESTUDIANTE-E. EXIT.
046400
046500 CREA-REGISTRO-DOCENTE SECTION.
046600     MOVE USRM-LLAVE      TO DOCE-LLAVE
046700     MOVE USRM-LLAVE      TO DOCE-USUARIO-LLAVE
046800     MOVE WKS-FP-NOMBRE   TO DOCE-NOMBRE
046900     MOVE PRGM-LLAVE      TO DOCE-PROGRAMA-LLAVE                  AC-0720 
047000     MOVE 'Y'             TO DOCE-ACTIVO
047100     WRITE REG-ACDOCE
047200     IF FS-ACDOCE NOT = 0
047300        MOVE 5          TO FS-CICLO
047400        MOVE 'WRITE'    TO ACCION
047500        MOVE DOCE-LLAVE TO LLAVE
047600        MOVE 91         TO RETURN-CODE
047700        PERFORM FILE-STATUS-EXTENDED
047800        PERFORM CERRAR-ARCHIVOS
047900        STOP RUN
048000     END-IF.
048100 CREA-REGISTRO-DOCENTE-E. EXIT.
048200
048300 FILE-STATUS-EXTENDED SECTION.
048400     EVALUATE FS-CICLO
048500        WHEN 1
048600            IF FS-ACPRGM NOT EQUAL 0
048700               MOVE 'ACPRGM'   TO ARCHIVO
048800               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
048900                                     LLAVE, FS-ACPRGM, FSE-ACPRGM
049000               MOVE  91        TO RETURN-CODE
049100               PERFORM CERRAR-ARCHIVOS
049200               STOP RUN
049300            END-IF
049400        WHEN 2
049500            IF FS-ACUSRM NOT EQUAL 0
049600               MOVE 'ACUSRM'   TO ARCHIVO
049700               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
049800                                     LLAVE, FS-ACUSRM, FSE-ACUSRM
049900               MOVE  91        TO RETURN-CODE
050000               PERFORM CERRAR-ARCHIVOS
050100               STOP RUN
050200            END-IF
050300        WHEN 3
050400            IF FS-ACESTU NOT EQUAL 0
050500               MOVE 'ACESTU'   TO ARCHIVO
050600               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
050700                                     LLAVE, FS-ACESTU, FSE-ACESTU
050800               MOVE  91        TO RETURN-CODE
050900               PERFORM CERRAR-ARCHIVOS
051000               STOP RUN
051100            END-IF
051200        WHEN OTHER
051300            IF FS-ACDOCE NOT EQUAL 0
051400               MOVE 'ACDOCE'   TO ARCHIVO
051500               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
051600                                     LLAVE, FS-ACDOCE, FSE-ACDOCE
051700               MOVE  91        TO RETURN-CODE
051800               PERFORM CERRAR-ARCHIVOS
051900               STOP RUN
052000            END-IF
052100     END-EVALUATE.
052200 FILE-STATUS-EXTENDED-E. EXIT.
052300
052400 DOCUMENTACION-ERRORES SECTION.
052500     MOVE WKS-FILA TO WKS-RE-FILA
052600     WRITE REPORT-LINE FROM WKS-REPORTE-ERRORES
052700     IF FS-ACERRO = 0
052800        ADD 1 TO WKS-CONTADOR-ERRORES
052900     ELSE
053000        DISPLAY "ERROR AL GRABAR BITACORA : " WKS-FILA
053100        DISPLAY "FS ARCHIVO ACERRO        : " FS-ACERRO
053200        MOVE  91  TO RETURN-CODE
053300        PERFORM CERRAR-ARCHIVOS
053400        STOP RUN
053500     END-IF.
053600 DOCUMENTACION-ERRORES-E. EXIT.
053700
053800 ESTADISTICAS SECTION.
053900     MOVE WKS-FILAS-LEIDAS   TO TRL-LEIDAS
054000     MOVE WKS-FILAS-EXITOSAS TO TRL-EXITOSAS
054100     MOVE WKS-FILAS-FALLIDAS TO TRL-FALLIDAS
054200     WRITE LIN-ACRPT04 FROM LIN-TRAILER-CARGA
054300
054400     DISPLAY
054500     "**********************************************************"
054600     DISPLAY
054700     "*                  E S T A D I S T I C A S               *"
054800     DISPLAY
054900     "**********************************************************"
055000     MOVE ZEROS             TO WKS-MASK
055100     MOVE WKS-FILAS-LEIDAS  TO WKS-MASK
055200     DISPLAY "TOTAL FILAS LEIDAS                        :" WKS-MASK
055300     MOVE ZEROS               TO WKS-MASK
055400     MOVE WKS-FILAS-EXITOSAS  TO WKS-MASK
055500     DISPLAY "TOTAL FILAS CARGADAS CON EXITO             :" WKS-MASK
055600     MOVE ZEROS               TO WKS-MASK
055700     MOVE WKS-FILAS-FALLIDAS  TO WKS-MASK
055800     DISPLAY "TOTAL FILAS RECHAZADAS                     :" WKS-MASK
055900     DISPLAY
056000     "**********************************************************".
056100 ESTADISTICAS-E. EXIT.
056200
056300 CERRAR-ARCHIVOS SECTION.
056400     CLOSE ACCARG, ACPRGM, ACUSRM, ACESTU, ACDOCE, ACERRO,
056500           ACRPT04.
056600 CERRAR-ARCHIVOS-E. EXIT.
