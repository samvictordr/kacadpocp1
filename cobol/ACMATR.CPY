000100******************************************************************
000200*                                                                *
000300*   COPY      : ACMATR                                          *
000400*   APLICACION: ACADEMIA - ASIGNACION DIARIA Y ASISTENCIA        *
000500*   CONTENIDO : MATRICULA DE ESTUDIANTE EN UNA CLASE.  LLAVE     *
000600*               PRIMARIA ES LA LLAVE COMPUESTA MATR-LLAVE-PRIM   *
000700*               (CLASE + ESTUDIANTE).  REGISTRO LLENO DE LLAVE,  *
000800*               SIN DATOS PROPIOS (LA MATRICULA EN SI ES UNA     *
000900*               MARCA DE PERTENENCIA, NADA MAS).                 *
001000*                                                                *
001100*   HISTORIAL DE CAMBIOS                                        *
001200*   11/02/2003 PEDR TICKET AC-0415 VERSION ORIGINAL              *
001300*   12/03/2009 JMCH TICKET AC-0643 SE REGRESA EL COPY A USO REAL *
001400*               (ACASIS1 TRAIA SU PROPIA COPIA DEL FD)           *
001500******************************************************************
001600 01  REG-ACMATR.
001700*        LLAVE PRIMARIA COMPUESTA: CLASE + ESTUDIANTE
001800     05  MATR-LLAVE-PRIM.
001900*            PARTE 1: CLASE
002000         10  MATR-LP-CLASE               PIC X(36).
002100*            PARTE 2: ESTUDIANTE MATRICULADO
002200         10  MATR-LP-ESTUDIANTE          PIC X(36).
002300*        VISTA ALTERNA DE LA LLAVE PRIMARIA, ANCHO COMPLETO
002400*        (RESERVA DE ESPEJO, NO SE USA PARA ACCESO AL ARCHIVO)
002500     05  MATR-LLAVE-PRIM-R REDEFINES MATR-LLAVE-PRIM.
002600         10  FILLER                      PIC X(72).
