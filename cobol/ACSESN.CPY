000100******************************************************************
000200*                                                                *
000300*   COPY      : ACSESN                                          *
000400*   APLICACION: ACADEMIA - ASIGNACION DIARIA Y ASISTENCIA        *
000500*   CONTENIDO : SESION DE ASISTENCIA ABIERTA POR UN DOCENTE.     *
000600*               A LO SUMO UNA SESION ABIERTA POR CLASE Y FECHA   *
000700*               (SESN-LLAVE-ALT, LLAVE ALTERNA CON DUPLICADOS,   *
000800*               ACOTA LA BUSQUEDA DE LA SESION DEL DIA).         *
000900*                                                                *
001000*   HISTORIAL DE CAMBIOS                                        *
001100*   11/02/2003 PEDR TICKET AC-0415 VERSION ORIGINAL              *
001200*   19/09/2006 PEDR TICKET AC-0577 SE AGREGA SESN-MODO (QR FIJO  *
001300*               CONTRA QR DINAMICO POR ESTUDIANTE)               *
001400*   12/03/2009 JMCH TICKET AC-0643 SE REGRESA EL COPY A USO REAL *
001500*               Y SE RECONSTRUYE SESN-LLAVE-ALT COMO GRUPO       *
001600*               CLASE+FECHA (ACASIS1 TRAIA SU PROPIA COPIA DEL   *
001700*               FD, VER TAMBIEN AC-0642 EN ACTRXN)               *
001800******************************************************************
001900 01  REG-ACSESN.
002000*        LLAVE UNICA DE LA SESION
002100     05  SESN-LLAVE                      PIC X(36).
002200*        LLAVE ALTERNA CLASE+FECHA (CON DUPLICADOS), LOCALIZA LA
002300*        SESION ABIERTA DEL DIA SIN BARRER TODO EL ARCHIVO
002400     05  SESN-LLAVE-ALT.
002500*            CLASE A LA QUE PERTENECE LA SESION
002600         10  SESN-CLASE-LLAVE            PIC X(36).
002700*            FECHA DE LA SESION AAAA-MM-DD
002800         10  SESN-FECHA                  PIC X(10).
002900*        MODO DE ESCANEO
003000     05  SESN-MODO                       PIC X(07).
003100         88  SESN-MODO-ESTATICO                   VALUE 'static'.
003200         88  SESN-MODO-DINAMICO                   VALUE 'dynamic'.
003300*        DOCENTE QUE ABRIO LA SESION
003400     05  SESN-CREADA-POR-LLAVE           PIC X(36).
003500*        BANDERA DE SESION CERRADA (YA NO ACEPTA ESCANEOS)
003600     05  SESN-CERRADA                    PIC X(01).
003700         88  SESN-ESTA-CERRADA                    VALUE 'Y'.
003800         88  SESN-ESTA-ABIERTA                    VALUE 'N'.
003900     05  FILLER                          PIC X(04).
