000100******************************************************************
000200*                                                                *
000300*   COPY      : ACALES                                          *
000400*   APLICACION: ACADEMIA - ASIGNACION DIARIA Y ASISTENCIA        *
000500*   CONTENIDO : ASIGNACION DIARIA DE ESTUDIANTE (UN REGISTRO     *
000600*               POR ESTUDIANTE Y FECHA).  LLAVE PRIMARIA ES LA   *
000700*               LLAVE COMPUESTA ALES-LLAVE-PRIM (ESTUDIANTE +    *
000800*               FECHA).                                         *
000900*                                                                *
001000*   HISTORIAL DE CAMBIOS                                        *
001100*   14/11/1996 PEDR TICKET AC-0118 VERSION ORIGINAL              *
001200*   03/05/2001 PEDR TICKET AC-0309 SE AGREGA ALES-BONO-MONTO     *
001300*   12/03/2009 JMCH TICKET AC-0643 SE REGRESA EL COPY A USO REAL *
001400*               (ACASIG1/ACCOBR1/ACREPO1 TRAIAN CADA UNO SU      *
001500*               PROPIA COPIA DEL FD, DESAJUSTADAS ENTRE SI)      *
001600******************************************************************
001700 01  REG-ACALES.
001800*        LLAVE PRIMARIA COMPUESTA: ESTUDIANTE + FECHA
001900     05  ALES-LLAVE-PRIM.
002000*            PARTE 1: ESTUDIANTE DUENO DE LA ASIGNACION
002100         10  ALES-LP-ESTUDIANTE          PIC X(36).
002200*            PARTE 2: FECHA DE LA ASIGNACION AAAA-MM-DD
002300         10  ALES-LP-FECHA                PIC X(10).
002400*        VISTA ALTERNA DE LA LLAVE PRIMARIA, ANCHO COMPLETO
002500*        (RESERVA DE ESPEJO, NO SE USA PARA ACCESO AL ARCHIVO)
002600     05  ALES-LLAVE-PRIM-R REDEFINES ALES-LLAVE-PRIM.
002700         10  FILLER                       PIC X(46).
002800     05  ALES-CUERPO.
002900*            MONTO BASE OTORGADO EN EL REINICIO DEL DIA
003000         10  ALES-C-BASE-MONTO            PIC S9(8)V99.
003100*            BONOS ACUMULADOS SOBRE EL MONTO BASE (INICIA EN CERO)
003200         10  ALES-C-BONO-MONTO            PIC S9(8)V99.
003300*            TOTAL = BASE + BONO, SE RECALCULA EN CADA MUTACION
003400         10  ALES-C-TOTAL-MONTO           PIC S9(8)V99.
003500         10  FILLER                       PIC X(04).
