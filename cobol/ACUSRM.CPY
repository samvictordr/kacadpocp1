000100******************************************************************
000200*                                                                *
000300*   COPY      : ACUSRM                                          *
000400*   APLICACION: ACADEMIA - ASIGNACION DIARIA Y ASISTENCIA        *
000500*   CONTENIDO : MAESTRO DE IDENTIDAD (USUARIOS).  SALIDA DE LA   *
000600*               CARGA MASIVA ACALTA1; TAMBIEN SIRVE DE MAESTRO   *
000700*               DE CORREOS PARA LA VALIDACION DE UNICIDAD.       *
000800*                                                                *
000900*   HISTORIAL DE CAMBIOS                                        *
001000*   03/05/2001 PEDR TICKET AC-0309 VERSION ORIGINAL              *
001100*   19/09/2006 PEDR TICKET AC-0577 SE AGREGA USRM-ESTADO         *
001200******************************************************************
001300 01  REG-ACUSRM.
001400*        LLAVE UNICA DEL USUARIO
001500     05  USRM-LLAVE                      PIC X(36).
001600*        CORREO, UNICO EN TODO EL MAESTRO
001700     05  USRM-CORREO                     PIC X(50).
001800*        NOMBRE COMPLETO
001900     05  USRM-NOMBRE                     PIC X(40).
002000*        ROL DEL USUARIO
002100     05  USRM-ROL                        PIC X(07).
002200         88  USRM-ROL-ESTUDIANTE                  VALUE 'student'.
002300         88  USRM-ROL-DOCENTE                      VALUE 'teacher'.
002400         88  USRM-ROL-TIENDA                       VALUE 'store'.
002500         88  USRM-ROL-ADMIN                        VALUE 'admin'.
002600*        ESTADO DE ACCESO DEL USUARIO
002700     05  USRM-ESTADO                     PIC X(13).
002800         88  USRM-NO-INICIALIZADO         VALUE 'uninitialised'.
002900         88  USRM-ACTIVO-EST              VALUE 'active'.
003000         88  USRM-INACTIVO-EST            VALUE 'inactive'.
003100         88  USRM-ELIMINADO-EST           VALUE 'deleted'.
003200         88  USRM-PUEDE-OPERAR            VALUE 'uninitialised',
003300                                                 'active'.
003400*        BANDERA DE ACTIVO (CONGRUENTE CON USRM-ESTADO)
003500     05  USRM-ACTIVO                     PIC X(01).
003600         88  USRM-ES-ACTIVO                       VALUE 'Y'.
003700         88  USRM-ES-INACTIVO                      VALUE 'N'.
003800     05  FILLER                          PIC X(04).
