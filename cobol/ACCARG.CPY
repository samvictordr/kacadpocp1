000100******************************************************************
000200*                                                                *
000300*   COPY      : ACCARG                                          *
000400*   APLICACION: ACADEMIA - ASIGNACION DIARIA Y ASISTENCIA        *
000500*   CONTENIDO : LINEA CRUDA DE LA CARGA MASIVA (ENTRADA DE       *
000600*               ACALTA1), SEPARADA POR COMAS: CORREO, NOMBRE,    *
000700*               CONTRASENA (CONTRASENA ES OPCIONAL).  EL         *
000800*               PARTIDO DE LA LINEA SE HACE CON UNSTRING EN LA   *
000900*               SECCION VALIDA-CAMPOS-REQUERIDOS DE ACALTA1.     *
001000*                                                                *
001100*   HISTORIAL DE CAMBIOS                                        *
001200*   03/05/2001 PEDR TICKET AC-0309 VERSION ORIGINAL              *
001300******************************************************************
001400 01  REG-ACCARG                          PIC X(111).
