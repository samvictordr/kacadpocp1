000100******************************************************************
000200*                                                                *
000300*   PROGRAMA    : ACREPO1                                       *
000400*   APLICACION  : ACADEMIA - ASIGNACION DIARIA Y ASISTENCIA      *
000500*   TIPO        : BATCH                                         *
000600*   DESCRIPCION : REPORTE DE GASTO POR CENTRO DE COSTO (PROGRAMA)*
000700*               : EN DOS SECCIONES: PADRON DE PROGRAMAS (CON     *
000800*               : CONTEO DE ESTUDIANTES Y DOCENTES ACTIVOS) Y    *
000900*               : RESUMEN DE GASTO CON RUPTURA DE CONTROL POR    *
001000*               : PROGRAMA PARA UN RANGO DE FECHAS INCLUSIVO.    *
001100*   ARCHIVOS    : ACPRGM=C,ACESTU=C,ACDOCE=C,ACALES=C,ACTRXN=C, *
001200*               : ACRPT05=A                                     *
001300*   BPM/RATIONAL: AC-0612                                       *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    ACREPO1.
001700 AUTHOR.        E RAMIREZ DIVAS.
001800 INSTALLATION.  DEPTO DESARROLLO - ACADEMIA.
001900 DATE-WRITTEN.  11/02/2008.
002000 DATE-COMPILED.
002100 SECURITY.      USO INTERNO DEPARTAMENTO DE DESARROLLO.
002200******************************************************************
002300*                  H I S T O R I A L   D E   C A M B I O S       *
002400******************************************************************
002500* 11/02/2008 PEDR AC-0612 VERSION ORIGINAL                       *
002600* 12/03/2009 JMCH AC-0643 LAYOUT DE ACALES UNICO EN COPY         *
002700* 30/10/2009 JMCH AC-0655 PORCENTAJE DE UTILIZACION REDONDEADO   *
002800* 14/03/2011 JMCH AC-0701 TOTALES DE PROGRAMAS SIN MIEMBROS      *
002900* 09/02/2012 JMCH AC-0718 SE QUITA PERFORM EN LINEA, ESTANDAR    *
003000*                 DE PROGRAMACION (SIN END-PERFORM)              *
003100* 16/04/2012 JMCH AC-0719 PADRON AGREGA CENTRO DE COSTO, ACTIVO  *
003200*                 Y ASIGNACION POR DEFECTO DEL PROGRAMA          *
003300* 30/04/2012 JMCH AC-0732 PADRON Y GASTO IMPRIMIAN EN ORDEN  *
003400*                 DE LLAVE DE ACPRGM (CENTRO DE COSTO), NO   *
003500*                 EN ORDEN DE NOMBRE. SE ORDENA ACPRGM POR   *
003600*                 NOMBRE A UN ARCHIVO DE TRABAJO (ACPRGS) Y  *
003700*                 AMBAS SECCIONES LEEN DE AHI               *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT ACPRGM ASSIGN TO ACPRGM
004600            ORGANIZATION  IS INDEXED
004700            ACCESS        IS SEQUENTIAL
004800            RECORD KEY    IS PRGM-LLAVE
004900            FILE STATUS   IS FS-ACPRGM
005000                             FSE-ACPRGM.
005100
005200     SELECT ACESTU ASSIGN TO ACESTU
005300            ORGANIZATION  IS INDEXED
005400            ACCESS        IS DYNAMIC
005500            RECORD KEY    IS ESTU-LLAVE
005600            FILE STATUS   IS FS-ACESTU
005700                             FSE-ACESTU.
005800
005900     SELECT ACDOCE ASSIGN TO ACDOCE
006000            ORGANIZATION  IS INDEXED
006100            ACCESS        IS DYNAMIC
006200            RECORD KEY    IS DOCE-LLAVE
006300            FILE STATUS   IS FS-ACDOCE
006400                             FSE-ACDOCE.
006500
006600     SELECT ACALES ASSIGN TO ACALES
006700            ORGANIZATION  IS INDEXED
006800            ACCESS        IS DYNAMIC
006900            RECORD KEY    IS ALES-LLAVE-PRIM
007000            FILE STATUS   IS FS-ACALES
007100                             FSE-ACALES.
007200
007300     SELECT ACTRXN ASSIGN TO ACTRXN
007400            ORGANIZATION  IS INDEXED
007500            ACCESS        IS DYNAMIC
007600            RECORD KEY    IS TRXN-LLAVE
007700            FILE STATUS   IS FS-ACTRXN
007800                             FSE-ACTRXN.
007900
008000     SELECT ACRPT05 ASSIGN TO ACRPT05
008100            ORGANIZATION  IS LINE SEQUENTIAL
008200            FILE STATUS   IS FS-ACRPT05.
008300*    ARCHIVO DE TRABAJO CON LA COPIA DE ACPRGM ORDENADA POR    AC-0732
008400*    NOMBRE DE PROGRAMA (VER ORDENA-PROGRAMAS).                    AC-0732
008500     SELECT WACPRGM ASSIGN TO WACPRGM.                             AC-0732
008600
008700     SELECT ACPRGS ASSIGN TO ACPRGS                                AC-0732
008800            ORGANIZATION  IS LINE SEQUENTIAL                       AC-0732
008900            FILE STATUS   IS FS-ACPRGS.                            AC-0732
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  ACPRGM.
009400     COPY ACPRGM.
009500 FD  ACESTU.
009600     COPY ACESTU.
009700 FD  ACDOCE.
009800     COPY ACDOCE.
009900 FD  ACALES.                                                      AC-0643 
010000     COPY ACALES.                                                 AC-0643 
010100 FD  ACTRXN.
010200     COPY ACTRXN.
010300 FD  ACRPT05.
010400 01  LIN-ACRPT05                         PIC X(132).
010500*    REGISTRO ORDENADO DE TRABAJO (LLAVE, NOMBRE Y DEMAS CAMPOS    AC-0732
010600*    DE ACPRGM, MISMO LARGO DE REGISTRO, EN ORDEN DE NOMBRE).      AC-0732
010700 SD  WACPRGM.                                                      AC-0732
010800 01  REG-WACPRGM.                                                  AC-0732
010900     05  WRG-LLAVE                       PIC X(36).                AC-0732
011000     05  WRG-NOMBRE                      PIC X(40).                AC-0732
011100     05  WRG-COD-CENTRO-COSTO            PIC X(12).                AC-0732
011200     05  WRG-ASIGNACION-DEFECTO          PIC S9(8)V99.             AC-0732
011300     05  WRG-FECHA-INICIO                PIC X(10).                AC-0732
011400     05  WRG-FECHA-FIN                   PIC X(10).                AC-0732
011500     05  WRG-ACTIVO                      PIC X(01).                AC-0732
011600     05  FILLER                          PIC X(03).                AC-0732
011700 FD  ACPRGS.                                                       AC-0732
011800 01  REG-ACPRGS.                                                   AC-0732
011900     05  ACPS-LLAVE                      PIC X(36).                AC-0732
012000     05  ACPS-NOMBRE                     PIC X(40).                AC-0732
012100     05  ACPS-COD-CENTRO-COSTO           PIC X(12).                AC-0732
012200     05  ACPS-ASIGNACION-DEFECTO         PIC S9(8)V99.             AC-0732
012300     05  ACPS-FECHA-INICIO               PIC X(10).                AC-0732
012400     05  ACPS-FECHA-FIN                  PIC X(10).                AC-0732
012500     05  ACPS-ACTIVO                     PIC X(01).                AC-0732
012600     05  FILLER                          PIC X(03).                AC-0732
012700
012800 WORKING-STORAGE SECTION.
012900 01  WKS-FS-STATUS.
013000     02  FS-ACPRGM                       PIC 9(02) VALUE ZEROES.
013100     02  FSE-ACPRGM.
013200         04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
013300         04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
013400         04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
013500     02  FS-ACESTU                       PIC 9(02) VALUE ZEROES.
013600     02  FSE-ACESTU.
013700         04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
013800         04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
013900         04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
014000     02  FS-ACDOCE                       PIC 9(02) VALUE ZEROES.
014100     02  FSE-ACDOCE.
014200         04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
014300         04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
014400         04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
014500     02  FS-ACALES                       PIC 9(02) VALUE ZEROES.
014600     02  FSE-ACALES.
014700         04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
014800         04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
014900         04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
015000     02  FS-ACTRXN                       PIC 9(02) VALUE ZEROES.
015100     02  FSE-ACTRXN.
015200         04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
015300         04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
015400         04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
015500     02  FS-ACRPT05                      PIC 9(02) VALUE ZEROES.
015600     02  FS-ACPRGS                       PIC 9(02) VALUE ZEROES.  AC-0732
015700     02  PROGRAMA                        PIC X(08) VALUE SPACES.
015800     02  ARCHIVO                         PIC X(08) VALUE SPACES.
015900     02  ACCION                          PIC X(10) VALUE SPACES.
016000     02  LLAVE                           PIC X(46) VALUE SPACES.
016100
016200 01  WKS-RANGO-FECHAS.
016300     02  WKS-FECHA-DESDE              PIC X(10) VALUE SPACES.
016400     02  WKS-FECHA-HASTA               PIC X(10) VALUE SPACES.
016500 01  WKS-RANGO-FECHAS-R REDEFINES WKS-RANGO-FECHAS.
016600     02  WKS-RF-DESDE-ANIO            PIC X(04).
016700     02  FILLER                       PIC X(06).
016800     02  WKS-RF-HASTA-ANIO             PIC X(04).
016900     02  FILLER                       PIC X(06).
017000 01  WKS-FLAGS.
017100     02  WKS-FIN-ACPRGM               PIC 9(01) VALUE 0.
017200         88  FIN-ACPRGM                        VALUE 1.
017300     02  WKS-FIN-ACPRGM-AUX           PIC 9(01) VALUE 0.
017400 01  WKS-FLAGS-R REDEFINES WKS-FLAGS.                             AC-0643 
017500     02  FILLER                       PIC X(02).                  AC-0643 
017600 01  WKS-ACUMULADOR-PGM.
017700     02  WKS-AC-ESTUDIANTES-ACTIVOS    PIC 9(06) COMP VALUE 0.
017800     02  WKS-AC-DOCENTES-ACTIVOS       PIC 9(06) COMP VALUE 0.
017900     02  WKS-AC-DISBURSADO             PIC S9(10)V99
018000                                                    VALUE 0.
018100     02  WKS-AC-GASTADO                PIC S9(10)V99
018200                                                    VALUE 0.
018300     02  WKS-AC-REMANENTE              PIC S9(10)V99
018400                                                    VALUE 0.
018500     02  WKS-AC-UTILIZACION            PIC 9(03)V9
018600                                                    VALUE 0.
018700 01  WKS-ACUMULADOR-PGM-R REDEFINES WKS-ACUMULADOR-PGM.           AC-0643 
018800     02  FILLER                       PIC X(29).                  AC-0643 
018900 01  WKS-ACUMULADOR-GRAN-TOTAL.
019000     02  WKS-GT-PROGRAMAS              PIC 9(06) COMP VALUE 0.
019100     02  WKS-GT-ESTUDIANTES            PIC 9(06) COMP VALUE 0.
019200     02  WKS-GT-DOCENTES               PIC 9(06) COMP VALUE 0.
019300     02  WKS-GT-DISBURSADO             PIC S9(10)V99
019400                                                    VALUE 0.
019500     02  WKS-GT-GASTADO                PIC S9(10)V99
019600                                                    VALUE 0.
019700     02  WKS-GT-REMANENTE              PIC S9(10)V99
019800                                                    VALUE 0.
019900 01  WKS-MASCARA-MONTO                 PIC Z,ZZZ,ZZZ,ZZ9.99.
020000 01  WKS-MASCARA-PCT                   PIC ZZ9.9.
020100 01  WKS-MASCARA                       PIC ZZZ,ZZ9.
020200
020300******************************************************************
020400*                    LINEAS DEL REPORTE ACRPT05                  *
020500******************************************************************
020600 01  LIN-TITULO-PADRON.
020700     05  FILLER                PIC X(40) VALUE
020800         'PADRON DE PROGRAMAS - ACADEMIA'.
020900     05  FILLER                PIC X(92) VALUE SPACES.
021000 01  LIN-DET-PADRON.
021100     05  DETP-NOMBRE           PIC X(30).
021200     05  FILLER                PIC X(02) VALUE SPACES.
021300     05  DETP-CENTRO-COSTO      PIC X(12).
021400     05  FILLER                PIC X(02) VALUE SPACES.
021500     05  DETP-ACTIVO           PIC X(03).
021600     05  FILLER                PIC X(02) VALUE SPACES.
021700     05  DETP-ASIGNACION-DEF    PIC Z,ZZZ,ZZ9.99.
021800     05  FILLER                PIC X(02) VALUE SPACES.
021900     05  DETP-ESTUDIANTES       PIC ZZZ,ZZ9.
022000     05  FILLER                PIC X(02) VALUE SPACES.
022100     05  DETP-DOCENTES          PIC ZZZ,ZZ9.
022200     05  FILLER                PIC X(53) VALUE SPACES.
022300 01  LIN-TOT-PADRON.
022400     05  FILLER                PIC X(22) VALUE
022500         'TOTAL DE PROGRAMAS   : '.
022600     05  TOTP-PROGRAMAS         PIC ZZZ,ZZ9.
022700     05  FILLER                PIC X(05) VALUE SPACES.
022800     05  FILLER                PIC X(22) VALUE
022900         'TOTAL DE ESTUDIANTES : '.
023000     05  TOTP-ESTUDIANTES       PIC ZZZ,ZZ9.
023100     05  FILLER                PIC X(05) VALUE SPACES.
023200     05  FILLER                PIC X(20) VALUE
023300         'TOTAL DE DOCENTES : '.
023400     05  TOTP-DOCENTES          PIC ZZZ,ZZ9.
023500     05  FILLER                PIC X(30) VALUE SPACES.
023600 01  LIN-TITULO-GASTO.
023700     05  FILLER                PIC X(60) VALUE
023800         'RESUMEN DE GASTO POR CENTRO DE COSTO'.
023900     05  FILLER                PIC X(72) VALUE SPACES.
024000 01  LIN-DET-GASTO.
024100     05  DETG-NOMBRE           PIC X(30).
024200     05  FILLER                PIC X(01) VALUE SPACES.
024300     05  DETG-DISBURSADO        PIC Z,ZZZ,ZZZ,ZZ9.99.
024400     05  FILLER                PIC X(01) VALUE SPACES.
024500     05  DETG-GASTADO           PIC Z,ZZZ,ZZZ,ZZ9.99.
024600     05  FILLER                PIC X(01) VALUE SPACES.
024700     05  DETG-REMANENTE         PIC Z,ZZZ,ZZZ,ZZ9.99.
024800     05  FILLER                PIC X(01) VALUE SPACES.
024900     05  DETG-UTILIZACION       PIC ZZ9.9.
025000     05  FILLER                PIC X(01) VALUE '%'.
025100     05  FILLER                PIC X(58) VALUE SPACES.
025200 01  LIN-TOT-GASTO.
025300     05  FILLER                PIC X(16) VALUE
025400         'GRAN TOTAL      '.
025500     05  TOTG-DISBURSADO        PIC Z,ZZZ,ZZZ,ZZ9.99.
025600     05  FILLER                PIC X(01) VALUE SPACES.
025700     05  TOTG-GASTADO           PIC Z,ZZZ,ZZZ,ZZ9.99.
025800     05  FILLER                PIC X(01) VALUE SPACES.
025900     05  TOTG-REMANENTE         PIC Z,ZZZ,ZZZ,ZZ9.99.
026000     05  FILLER                PIC X(72) VALUE SPACES.
026100******************************************************************
026200 PROCEDURE DIVISION.
026300******************************************************************
026400 000-MAIN SECTION.
026500     PERFORM APERTURA-ARCHIVOS
026600     PERFORM ORDENA-PROGRAMAS                                     AC-0732
026700     PERFORM SECCION-PADRON
026800     PERFORM SECCION-GASTO
026900     PERFORM CIERRA-ARCHIVOS
027000     STOP RUN.
027100 000-MAIN-E. EXIT.
027200
027300 APERTURA-ARCHIVOS SECTION.
027400     ACCEPT WKS-FECHA-DESDE FROM SYSIN
027500     ACCEPT WKS-FECHA-HASTA FROM SYSIN
027600     MOVE 'ACREPO1' TO PROGRAMA
027700     OPEN INPUT  ACESTU ACDOCE ACALES ACTRXN                     AC-0732
027800          OUTPUT ACRPT05.
027900 APERTURA-ARCHIVOS-E. EXIT.
028000
028100*    EL PADRON Y EL RESUMEN DE GASTO SE IMPRIMEN EN ORDEN        AC-0732
028200*    ALFABETICO DE NOMBRE DE PROGRAMA (NO EN ORDEN DE LLAVE DE   AC-0732
028300*    CENTRO DE COSTO, QUE ES COMO ESTA INDEXADO EL MAESTRO).     AC-0732
028400 ORDENA-PROGRAMAS SECTION.                                       AC-0732
028500     SORT WACPRGM ON ASCENDING KEY WRG-NOMBRE                    AC-0732
028600          USING ACPRGM                                           AC-0732
028700          GIVING ACPRGS                                          AC-0732
028800     IF SORT-RETURN NOT EQUAL 0                                  AC-0732
028900        DISPLAY '>>> ERROR AL ORDENAR ACPRGM, ABORTANDO <<<'     AC-0732
029000        MOVE 91 TO RETURN-CODE                                   AC-0732
029100        PERFORM CIERRA-ARCHIVOS                                  AC-0732
029200        STOP RUN                                                 AC-0732
029300     END-IF.                                                     AC-0732
029400 ORDENA-PROGRAMAS-E. EXIT.                                       AC-0732
029500
029600******************************************************************
029700*   PRIMERA SECCION: PADRON CON CONTEO DE MIEMBROS ACTIVOS,      *
029800*   INCLUYE PROGRAMAS SIN NINGUN MIEMBRO (REGLA DE NEGOCIO U5)   *
029900******************************************************************
030000 SECCION-PADRON SECTION.
030100     WRITE LIN-ACRPT05 FROM LIN-TITULO-PADRON
030200     MOVE SPACES TO LIN-ACRPT05
030300     WRITE LIN-ACRPT05
030400     MOVE 0 TO WKS-GT-PROGRAMAS WKS-GT-ESTUDIANTES
030500               WKS-GT-DOCENTES
030600     MOVE 0 TO WKS-FIN-ACPRGM                                 AC-0732
030700     OPEN INPUT ACPRGS                                         AC-0732
030800     PERFORM UNA-FILA-PADRON THRU UNA-FILA-PADRON-E               AC-0718 
030900        UNTIL FIN-ACPRGM                                          AC-0718 
031000     CLOSE ACPRGS                                             AC-0732
031100     MOVE WKS-GT-PROGRAMAS   TO TOTP-PROGRAMAS
031200     MOVE WKS-GT-ESTUDIANTES TO TOTP-ESTUDIANTES
031300     MOVE WKS-GT-DOCENTES    TO TOTP-DOCENTES
031400     WRITE LIN-ACRPT05 FROM LIN-TOT-PADRON.
031500 SECCION-PADRON-E. EXIT.
031600
031700 UNA-FILA-PADRON SECTION.                                         AC-0718 
031800     READ ACPRGS                                              AC-0732
031900       AT END MOVE 1 TO WKS-FIN-ACPRGM                            AC-0718 
032000     END-READ                                                     AC-0718 
032100     IF NOT FIN-ACPRGM                                            AC-0718 
032200        MOVE REG-ACPRGS TO REG-ACPRGM                        AC-0732
032300        PERFORM CUENTA-MIEMBROS-PROGRAMA                          AC-0718 
032400        ADD 1 TO WKS-GT-PROGRAMAS                                 AC-0718 
032500        ADD WKS-AC-ESTUDIANTES-ACTIVOS TO WKS-GT-ESTUDIANTES      AC-0718 
032600        ADD WKS-AC-DOCENTES-ACTIVOS    TO WKS-GT-DOCENTES         AC-0718 
032700        MOVE PRGM-NOMBRE               TO DETP-NOMBRE             AC-0718
032800        MOVE PRGM-COD-CENTRO-COSTO     TO DETP-CENTRO-COSTO       AC-0719
032900        IF PRGM-ES-ACTIVO                                         AC-0719
033000           MOVE 'SI'                   TO DETP-ACTIVO             AC-0719
033100        ELSE                                                      AC-0719
033200           MOVE 'NO'                   TO DETP-ACTIVO             AC-0719
033300        END-IF                                                    AC-0719
033400        MOVE PRGM-ASIGNACION-DEFECTO   TO DETP-ASIGNACION-DEF     AC-0719
033500        MOVE WKS-AC-ESTUDIANTES-ACTIVOS TO DETP-ESTUDIANTES       AC-0718
033600        MOVE WKS-AC-DOCENTES-ACTIVOS     TO DETP-DOCENTES         AC-0718
033700        WRITE LIN-ACRPT05 FROM LIN-DET-PADRON                     AC-0718
033800     END-IF.                                                      AC-0718 
033900 UNA-FILA-PADRON-E. EXIT.                                         AC-0718 
034000
034100 CUENTA-MIEMBROS-PROGRAMA SECTION.
034200     MOVE 0 TO WKS-AC-ESTUDIANTES-ACTIVOS WKS-AC-DOCENTES-ACTIVOS
034300     MOVE LOW-VALUES TO ESTU-LLAVE
034400     START ACESTU KEY IS NOT LESS THAN ESTU-LLAVE
034500       INVALID KEY CONTINUE
034600     END-START
034700*    BARRIDO SECUENCIAL COMPLETO DEL MAESTRO DE ESTUDIANTES,
034800*    FILTRANDO POR PROGRAMA Y ACTIVO (EL MAESTRO NO ESTA
034900*    ORDENADO POR PROGRAMA, POR LO QUE NO SE PUEDE ACOTAR
035000*    EL RANGO DE LECTURA COMO EN ACASIG1).
035100     MOVE 0 TO WKS-FIN-ACPRGM-AUX
035200     PERFORM CUENTA-UN-ESTUDIANTE THRU CUENTA-UN-ESTUDIANTE-E     AC-0718 
035300        UNTIL WKS-FIN-ACPRGM-AUX = 1                              AC-0718 
035400     MOVE LOW-VALUES TO DOCE-LLAVE
035500     START ACDOCE KEY IS NOT LESS THAN DOCE-LLAVE
035600       INVALID KEY CONTINUE
035700     END-START
035800     MOVE 0 TO WKS-FIN-ACPRGM-AUX
035900     PERFORM CUENTA-UN-DOCENTE THRU CUENTA-UN-DOCENTE-E           AC-0718 
036000        UNTIL WKS-FIN-ACPRGM-AUX = 1.                             AC-0718 
036100 CUENTA-MIEMBROS-PROGRAMA-E. EXIT.
036200
036300 CUENTA-UN-ESTUDIANTE SECTION.                                    AC-0718 
036400     READ ACESTU NEXT RECORD                                      AC-0718 
036500       AT END MOVE 1 TO WKS-FIN-ACPRGM-AUX                        AC-0718 
036600     END-READ                                                     AC-0718 
036700     IF WKS-FIN-ACPRGM-AUX = 0                                    AC-0718 
036800        IF ESTU-PROGRAMA-LLAVE = PRGM-LLAVE AND                   AC-0718 
036900           ESTU-ES-ACTIVO                                         AC-0718 
037000           ADD 1 TO WKS-AC-ESTUDIANTES-ACTIVOS                    AC-0718 
037100        END-IF                                                    AC-0718 
037200     END-IF.                                                      AC-0718 
037300 CUENTA-UN-ESTUDIANTE-E. EXIT.                                    AC-0718 
037400
037500 CUENTA-UN-DOCENTE SECTION.                                       AC-0718 
037600     READ ACDOCE NEXT RECORD                                      AC-0718 
037700       AT END MOVE 1 TO WKS-FIN-ACPRGM-AUX                        AC-0718 
037800     END-READ                                                     AC-0718 
037900     IF WKS-FIN-ACPRGM-AUX = 0                                    AC-0718 
038000        IF DOCE-PROGRAMA-LLAVE = PRGM-LLAVE AND                   AC-0718 
038100           DOCE-ES-ACTIVO                                         AC-0718 
038200           ADD 1 TO WKS-AC-DOCENTES-ACTIVOS                       AC-0718 
038300        END-IF                                                    AC-0718 
038400     END-IF.                                                      AC-0718 
038500 CUENTA-UN-DOCENTE-E. EXIT.                                       AC-0718 
038600
038700******************************************************************
038800*   SEGUNDA SECCION: GASTO CON RUPTURA DE CONTROL POR PROGRAMA   *
038900******************************************************************
039000 SECCION-GASTO SECTION.
039100     MOVE SPACES TO LIN-ACRPT05
039200     WRITE LIN-ACRPT05
039300     WRITE LIN-ACRPT05 FROM LIN-TITULO-GASTO
039400     MOVE 0 TO WKS-GT-DISBURSADO WKS-GT-GASTADO WKS-GT-REMANENTE
039500     MOVE 0 TO WKS-FIN-ACPRGM                                AC-0732
039600     OPEN INPUT ACPRGS                                        AC-0732
039700     PERFORM UNA-FILA-GASTO THRU UNA-FILA-GASTO-E                 AC-0718 
039800        UNTIL FIN-ACPRGM                                          AC-0718 
039900     CLOSE ACPRGS                                            AC-0732
040000     MOVE WKS-GT-DISBURSADO TO TOTG-DISBURSADO
040100     MOVE WKS-GT-GASTADO    TO TOTG-GASTADO
040200     MOVE WKS-GT-REMANENTE  TO TOTG-REMANENTE
040300     WRITE LIN-ACRPT05 FROM LIN-TOT-GASTO.
040400 SECCION-GASTO-E. EXIT.
040500
040600 UNA-FILA-GASTO SECTION.                                          AC-0718 
040700     READ ACPRGS                                             AC-0732
040800       AT END MOVE 1 TO WKS-FIN-ACPRGM                            AC-0718 
040900     END-READ                                                     AC-0718 
041000     IF NOT FIN-ACPRGM                                            AC-0718 
041100        MOVE REG-ACPRGS TO REG-ACPRGM                       AC-0732
041200        PERFORM ACUMULA-GASTO-PROGRAMA                            AC-0718 
041300        PERFORM ESCRIBE-DETALLE-GASTO                             AC-0718 
041400        ADD WKS-AC-DISBURSADO TO WKS-GT-DISBURSADO                AC-0718 
041500        ADD WKS-AC-GASTADO    TO WKS-GT-GASTADO                   AC-0718 
041600        ADD WKS-AC-REMANENTE  TO WKS-GT-REMANENTE                 AC-0718 
041700     END-IF.                                                      AC-0718 
041800 UNA-FILA-GASTO-E. EXIT.                                          AC-0718 
041900
042000******************************************************************
042100*   SUMA ASIGNACIONES (DISBURSADO) Y TRANSACCIONES (GASTADO)     *
042200*   DE TODOS LOS ESTUDIANTES DEL PROGRAMA DENTRO DEL RANGO DE    *
042300*   FECHAS, AMBOS EXTREMOS INCLUSIVOS.  UTILIZACION REDONDEADA   *
042400*   A UN DECIMAL, CERO CUANDO NO HUBO DISBURSADO.                *
042500******************************************************************
042600 ACUMULA-GASTO-PROGRAMA SECTION.
042700     MOVE 0 TO WKS-AC-DISBURSADO WKS-AC-GASTADO
042800               WKS-AC-REMANENTE  WKS-AC-UTILIZACION
042900     MOVE LOW-VALUES TO ALES-LP-ESTUDIANTE
043000     MOVE LOW-VALUES TO ALES-LP-FECHA
043100     START ACALES KEY IS NOT LESS THAN ALES-LLAVE-PRIM
043200       INVALID KEY CONTINUE
043300     END-START
043400     MOVE 0 TO WKS-FIN-ACPRGM-AUX
043500     PERFORM SUMA-UNA-ASIGNACION THRU SUMA-UNA-ASIGNACION-E       AC-0718 
043600        UNTIL WKS-FIN-ACPRGM-AUX = 1                              AC-0718 
043700     MOVE LOW-VALUES TO TRXN-LLAVE
043800     START ACTRXN KEY IS NOT LESS THAN TRXN-LLAVE
043900       INVALID KEY CONTINUE
044000     END-START
044100     MOVE 0 TO WKS-FIN-ACPRGM-AUX
044200     PERFORM SUMA-UNA-TRANSACCION THRU SUMA-UNA-TRANSACCION-E     AC-0718 
044300        UNTIL WKS-FIN-ACPRGM-AUX = 1                              AC-0718 
044400     COMPUTE WKS-AC-REMANENTE = WKS-AC-DISBURSADO - WKS-AC-GASTADO
044500     IF WKS-AC-DISBURSADO = 0
044600        MOVE 0 TO WKS-AC-UTILIZACION
044700     ELSE
044800        COMPUTE WKS-AC-UTILIZACION ROUNDED =
044900                (WKS-AC-GASTADO / WKS-AC-DISBURSADO) * 100
045000     END-IF.
045100 ACUMULA-GASTO-PROGRAMA-E. EXIT.
045200
045300 SUMA-UNA-ASIGNACION SECTION.                                     AC-0718 
045400     READ ACALES NEXT RECORD                                      AC-0718 
045500       AT END MOVE 1 TO WKS-FIN-ACPRGM-AUX                        AC-0718 
045600     END-READ                                                     AC-0718 
045700     IF WKS-FIN-ACPRGM-AUX = 0                                    AC-0718 
045800        MOVE ALES-LP-ESTUDIANTE TO ESTU-LLAVE                     AC-0718 
045900        READ ACESTU KEY IS ESTU-LLAVE                             AC-0718 
046000          INVALID KEY CONTINUE                                    AC-0718 
046100          NOT INVALID KEY                                         AC-0718 
046200             IF ESTU-PROGRAMA-LLAVE = PRGM-LLAVE AND              AC-0718 
046300                ALES-LP-FECHA NOT < WKS-FECHA-DESDE AND           AC-0718 
046400                ALES-LP-FECHA NOT > WKS-FECHA-HASTA               AC-0718 
046500                ADD ALES-C-TOTAL-MONTO TO WKS-AC-DISBURSADO       AC-0718 
046600             END-IF                                               AC-0718 
046700        END-READ                                                  AC-0718 
046800     END-IF.                                                      AC-0718 
046900 SUMA-UNA-ASIGNACION-E. EXIT.                                     AC-0718 
047000
047100 SUMA-UNA-TRANSACCION SECTION.                                    AC-0718 
047200     READ ACTRXN NEXT RECORD                                      AC-0718 
047300       AT END MOVE 1 TO WKS-FIN-ACPRGM-AUX                        AC-0718 
047400     END-READ                                                     AC-0718 
047500     IF WKS-FIN-ACPRGM-AUX = 0                                    AC-0718 
047600        IF TRXN-PROGRAMA-LLAVE = PRGM-LLAVE AND                   AC-0718 
047700           TRXN-FECHA NOT < WKS-FECHA-DESDE AND                   AC-0718 
047800           TRXN-FECHA NOT > WKS-FECHA-HASTA                       AC-0718 
047900           ADD TRXN-MONTO TO WKS-AC-GASTADO                       AC-0718 
048000        END-IF                                                    AC-0718 
048100     END-IF.                                                      AC-0718 
048200 SUMA-UNA-TRANSACCION-E. EXIT.                                    AC-0718 
048300
048400 ESCRIBE-DETALLE-GASTO SECTION.
048500     MOVE PRGM-NOMBRE       TO DETG-NOMBRE
048600     MOVE WKS-AC-DISBURSADO TO DETG-DISBURSADO
048700     MOVE WKS-AC-GASTADO    TO DETG-GASTADO
048800     MOVE WKS-AC-REMANENTE  TO DETG-REMANENTE
048900     MOVE WKS-AC-UTILIZACION TO DETG-UTILIZACION
049000     WRITE LIN-ACRPT05 FROM LIN-DET-GASTO.
049100 ESCRIBE-DETALLE-GASTO-E. EXIT.
049200
049300 CIERRA-ARCHIVOS SECTION.
049400     CLOSE ACESTU ACDOCE ACALES ACTRXN ACRPT05.
049500 CIERRA-ARCHIVOS-E. EXIT.
