000100******************************************************************
000200*                                                                *
000300*   COPY      : ACTRXN                                          *
000400*   APLICACION: ACADEMIA - ASIGNACION DIARIA Y ASISTENCIA        *
000500*   CONTENIDO : TRANSACCION DE CONSUMO EN TIENDA.  EL ARCHIVO    *
000600*               SE GRABA EN ORDEN CRONOLOGICO, NUNCA SE REESCRIBE*
000700*               UN REGISTRO YA GRABADO.                         *
000800*                                                                *
000900*   HISTORIAL DE CAMBIOS                                        *
001000*   09/06/1998 PEDR TICKET AC-0201 VERSION ORIGINAL              *
001100*   22/01/1999 PEDR TICKET AC-0231 SE AGREGA TRXN-LOCAL (Y2K)    *
001200*   11/03/2009 JMCH TICKET AC-0642 LLAVE ALTERNA RECONSTRUIDA    *
001300*                   COMO GRUPO ESTUDIANTE+FECHA (ANTES REDEFINIA *
001400*                   TRXN-ESCANEO-POR-LLAVE, MUY CORTA Y PISABA   *
001500*                   ESE CAMPO)                                  *
001600******************************************************************
001700 01  REG-ACTRXN.
001800*        LLAVE UNICA DE LA TRANSACCION
001900     05  TRXN-LLAVE                      PIC X(36).
002000*        LLAVE ALTERNA ESTUDIANTE+FECHA (CON DUPLICADOS), PARA
002100*        ACOTAR POR START A LO YA GASTADO HOY SIN BARRER TODO
002200*        EL ARCHIVO DESDE EL PRINCIPIO DE LOS TIEMPOS
002300     05  TRXN-LLAVE-ALT.
002400*            ESTUDIANTE A QUIEN SE LE HACE EL CARGO
002500         10  TRXN-ESTUDIANTE-LLAVE       PIC X(36).
002600*            FECHA DE POSTEO AAAA-MM-DD
002700         10  TRXN-FECHA                  PIC X(10).
002800*        PROGRAMA DEL ESTUDIANTE AL MOMENTO DE LA VENTA
002900     05  TRXN-PROGRAMA-LLAVE             PIC X(36).
003000*        MONTO DEL CARGO (SIEMPRE POSITIVO)
003100     05  TRXN-MONTO                      PIC S9(8)V99.
003200*        SALDO RESTANTE DESPUES DE ESTE CARGO
003300     05  TRXN-SALDO-DESPUES              PIC S9(8)V99.
003400*        USUARIO DE TIENDA QUE ESCANEO EL CARGO
003500     05  TRXN-ESCANEO-POR-LLAVE          PIC X(36).
003600*        PUNTO DE VENTA (OPCIONAL)
003700     05  TRXN-LOCAL                      PIC X(20).
003800     05  FILLER                          PIC X(06).
