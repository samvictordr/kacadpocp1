000100******************************************************************
000200*                                                                *
000300*   COPY      : ACASIR                                          *
000400*   APLICACION: ACADEMIA - ASIGNACION DIARIA Y ASISTENCIA        *
000500*   CONTENIDO : REGISTRO DE ASISTENCIA POSTEADO POR UN ESCANEO.  *
000600*               ASIR-LLAVE-ALT (SESION+ESTUDIANTE, CON           *
000700*               DUPLICADOS EN EL FILE-CONTROL PERO EN LA         *
000800*               PRACTICA UNICA) DETECTA EL ESCANEO REPETIDO.     *
000900*                                                                *
001000*   HISTORIAL DE CAMBIOS                                        *
001100*   11/02/2003 PEDR TICKET AC-0415 VERSION ORIGINAL              *
001200*   12/03/2009 JMCH TICKET AC-0643 SE REGRESA EL COPY A USO REAL *
001300*               Y SE RECONSTRUYE ASIR-LLAVE-ALT COMO GRUPO       *
001400*               SESION+ESTUDIANTE (ACASIS1 TRAIA SU PROPIA       *
001500*               COPIA DEL FD, VER TAMBIEN AC-0642 EN ACTRXN)     *
001600******************************************************************
001700 01  REG-ACASIR.
001800*        LLAVE UNICA DEL REGISTRO
001900     05  ASIR-LLAVE                      PIC X(36).
002000*        LLAVE ALTERNA SESION+ESTUDIANTE, DETECTA EL ESCANEO
002100*        REPETIDO DEL MISMO ESTUDIANTE EN LA MISMA SESION
002200     05  ASIR-LLAVE-ALT.
002300*            SESION A LA QUE PERTENECE EL ESCANEO
002400         10  ASIR-SESION-LLAVE           PIC X(36).
002500*            ESTUDIANTE ESCANEADO
002600         10  ASIR-ESTUDIANTE-LLAVE       PIC X(36).
002700*        ESTADO DE LA ASISTENCIA
002800     05  ASIR-ESTADO                     PIC X(07).
002900         88  ASIR-PRESENTE                        VALUE 'present'.
003000         88  ASIR-AUSENTE                         VALUE 'absent'.
003100*        DOCENTE QUE REALIZO EL ESCANEO
003200     05  ASIR-ESCANEO-POR-LLAVE          PIC X(36).
003300*        FECHA Y HORA DEL ESCANEO AAAA-MM-DD HH:MM:SS
003400     05  ASIR-FECHA-HORA                 PIC X(19).
003500     05  FILLER                          PIC X(05).
