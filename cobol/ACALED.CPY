000100******************************************************************
000200*                                                                *
000300*   COPY      : ACALED                                          *
000400*   APLICACION: ACADEMIA - ASIGNACION DIARIA Y ASISTENCIA        *
000500*   CONTENIDO : ASIGNACION DIARIA DE DOCENTE.  MISMO LAYOUT QUE  *
000600*               ACALES; ALED-LP-DOCENTE SUSTITUYE AL CAMPO DE    *
000700*               DUENO.  LLAVE PRIMARIA ES LA LLAVE COMPUESTA     *
000800*               ALED-LLAVE-PRIM (DOCENTE + FECHA).               *
000900*                                                                *
001000*   HISTORIAL DE CAMBIOS                                        *
001100*   14/11/1996 PEDR TICKET AC-0118 VERSION ORIGINAL              *
001200*   03/05/2001 PEDR TICKET AC-0309 SE AGREGA ALED-BONO-MONTO     *
001300*   12/03/2009 JMCH TICKET AC-0643 SE REGRESA EL COPY A USO REAL *
001400*               (ACASIG1 TRAIA SU PROPIA COPIA DEL FD)           *
001500******************************************************************
001600 01  REG-ACALED.
001700*        LLAVE PRIMARIA COMPUESTA: DOCENTE + FECHA
001800     05  ALED-LLAVE-PRIM.
001900*            PARTE 1: DOCENTE DUENO DE LA ASIGNACION
002000         10  ALED-LP-DOCENTE             PIC X(36).
002100*            PARTE 2: FECHA DE LA ASIGNACION AAAA-MM-DD
002200         10  ALED-LP-FECHA               PIC X(10).
002300*        VISTA ALTERNA DE LA LLAVE PRIMARIA, ANCHO COMPLETO
002400*        (RESERVA DE ESPEJO, NO SE USA PARA ACCESO AL ARCHIVO)
002500     05  ALED-LLAVE-PRIM-R REDEFINES ALED-LLAVE-PRIM.
002600         10  FILLER                       PIC X(46).
002700     05  ALED-CUERPO.
002800*            MONTO BASE OTORGADO EN EL REINICIO DEL DIA
002900         10  ALED-C-BASE-MONTO           PIC S9(8)V99.
003000*            BONOS ACUMULADOS SOBRE EL MONTO BASE (INICIA EN CERO)
003100         10  ALED-C-BONO-MONTO           PIC S9(8)V99.
003200*            TOTAL = BASE + BONO, SE RECALCULA EN CADA MUTACION
003300         10  ALED-C-TOTAL-MONTO          PIC S9(8)V99.
003400         10  FILLER                      PIC X(04).
