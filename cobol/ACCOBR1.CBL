000100******************************************************************
000200*                                                                *
000300*   PROGRAMA    : ACCOBR1                                       *
000400*   APLICACION  : ACADEMIA - ASIGNACION DIARIA Y ASISTENCIA      *
000500*   TIPO        : BATCH                                         *
000600*   DESCRIPCION : PROCESA UNA CORRIDA DE CARGOS DE TIENDA        *
000700*               : CONTRA LA ASIGNACION DIARIA DEL ESTUDIANTE,    *
000800*               : VALIDANDO FONDOS Y DEJANDO SALDO-DESPUES EN    *
000900*               : CADA TRANSACCION.  TAMBIEN ATIENDE CONSULTAS   *
001000*               : DE SALDO SIN CARGO.                            *
001100*   ARCHIVOS    : ACESTU=C,ACPRGM=C,ACALES=C,ACTRXN=A,           *
001200*               : ACCOBE=C, ACRPT02=A                           *
001300*   ACCION (ES) : C=CARGO, S=CONSULTA DE SALDO                  *
001400*   BPM/RATIONAL: AC-0201                                       *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    ACCOBR1.
001800 AUTHOR.        E RAMIREZ DIVAS.
001900 INSTALLATION.  DEPTO DESARROLLO - ACADEMIA.
002000 DATE-WRITTEN.  09/06/1998.
002100 DATE-COMPILED.
002200 SECURITY.      USO INTERNO DEPARTAMENTO DE DESARROLLO.
002300******************************************************************
002400*                  H I S T O R I A L   D E   C A M B I O S       *
002500******************************************************************
002600* 09/06/1998 PEDR AC-0201 VERSION ORIGINAL                       *
002700* 22/01/1999 PEDR AC-0231 REVISION Y2K                           *
002800* 14/07/2000 PEDR AC-0277 ACUMULADO DE CARGOS DEL DIA EN MEMORIA *
002900* 03/05/2001 PEDR AC-0309 CONSULTA DE SALDO SIN CARGO            *
003000* 19/09/2006 PEDR AC-0577 REPORTE DE CORRIDA A ACRPT02           *
003100* 11/03/2009 JMCH AC-0642 SE QUITA TABLA EN MEMORIA, EL SALDO    *
003200*                 GASTADO HOY SE RELEE DE ACTRXN POR LA LLAVE    *
003300*                 ALTERNA ESTUDIANTE+FECHA (QUEDABA CORTO SI EL  *
003400*                 ESTUDIANTE YA TENIA CARGOS DE UNA CORRIDA      *
003500*                 ANTERIOR EL MISMO DIA)                        *
003600* 12/03/2009 JMCH AC-0643 LAYOUT DE ACALES/ACTRXN UNICO EN COPY  *
003700* 09/02/2012 JMCH AC-0718 SE QUITA PERFORM EN LINEA, ESTANDAR    *
003800*                 DE PROGRAMACION (SIN END-PERFORM)              *
003900* 30/04/2012 JMCH AC-0722 LA CONSULTA DE SALDO ARMABA EL NOMBRE  *
004000*                 DEL PROGRAMA DIRECTO EN LA LINEA DE REPORTE Y  *
004100*                 ESCRIBE-DETALLE-COBRO LO SOBREESCRIBIA; AHORA  *
004200*                 SE ARMA EN WKS-RES-DISPOSICION (PROGRAMA,      *
004300*                 SALDO Y FECHA) QUE SI LLEGA AL WRITE           *
004400* 30/04/2012 JMCH AC-0730 GRABA-CARGO DEJABA EL SALDO DESPUES    *
004500*                 SOLO EN TRXN-SALDO-DESPUES; WKS-RES-DISPONIBLE *
004600*                 SEGUIA CON EL SALDO ANTES DEL CARGO Y ASI SE   *
004700*                 IMPRIMIA EN POSTED, BALANCE-AFTER. SE REFLEJA  *
004800*                 EL SALDO DESPUES EN WKS-RES-DISPONIBLE         *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT ACESTU ASSIGN TO ACESTU
005700            ORGANIZATION  IS INDEXED
005800            ACCESS        IS RANDOM
005900            RECORD KEY    IS ESTU-LLAVE
006000            FILE STATUS   IS FS-ACESTU
006100                             FSE-ACESTU.
006200
006300     SELECT ACPRGM ASSIGN TO ACPRGM
006400            ORGANIZATION  IS INDEXED
006500            ACCESS        IS RANDOM
006600            RECORD KEY    IS PRGM-LLAVE
006700            FILE STATUS   IS FS-ACPRGM
006800                             FSE-ACPRGM.
006900
007000     SELECT ACALES ASSIGN TO ACALES
007100            ORGANIZATION  IS INDEXED
007200            ACCESS        IS RANDOM
007300            RECORD KEY    IS ALES-LLAVE-PRIM
007400            FILE STATUS   IS FS-ACALES
007500                             FSE-ACALES.
007600
007700     SELECT ACTRXN ASSIGN TO ACTRXN
007800            ORGANIZATION  IS INDEXED
007900            ACCESS        IS DYNAMIC
008000            RECORD KEY    IS TRXN-LLAVE
008100            ALTERNATE RECORD KEY IS TRXN-LLAVE-ALT
008200                             WITH DUPLICATES
008300            FILE STATUS   IS FS-ACTRXN
008400                             FSE-ACTRXN.
008500
008600     SELECT ACCOBE ASSIGN TO ACCOBE
008700            ORGANIZATION  IS LINE SEQUENTIAL
008800            FILE STATUS   IS FS-ACCOBE.
008900
009000     SELECT ACRPT02 ASSIGN TO ACRPT02
009100            ORGANIZATION  IS LINE SEQUENTIAL
009200            FILE STATUS   IS FS-ACRPT02.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600******************************************************************
009700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009800******************************************************************
009900 FD  ACESTU.
010000     COPY ACESTU.
010100 FD  ACPRGM.
010200     COPY ACPRGM.
010300*   ASIGNACION DIARIA DE ESTUDIANTE
010400 FD  ACALES.                                                      AC-0643 
010500     COPY ACALES.                                                 AC-0643 
010600*   TRANSACCION DE TIENDA
010700 FD  ACTRXN.                                                      AC-0643 
010800     COPY ACTRXN.                                                 AC-0643 
010900*   ENTRADA DE SOLICITUDES DE CARGO/CONSULTA
011000 FD  ACCOBE.
011100 01  LIN-ACCOBE                          PIC X(100).
011200*   REPORTE DE CORRIDA
011300 FD  ACRPT02.
011400 01  LIN-ACRPT02                         PIC X(132).
011500
011600 WORKING-STORAGE SECTION.
011700******************************************************************
011800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011900******************************************************************
012000 01  WKS-FS-STATUS.
012100     02  FS-ACESTU                       PIC 9(02) VALUE ZEROES.
012200     02  FSE-ACESTU.
012300         04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
012400         04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
012500         04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
012600     02  FS-ACPRGM                       PIC 9(02) VALUE ZEROES.
012700     02  FSE-ACPRGM.
012800         04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
012900         04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
013000         04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
013100     02  FS-ACALES                       PIC 9(02) VALUE ZEROES.
013200     02  FSE-ACALES.
013300         04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
013400         04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
013500         04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
013600     02  FS-ACTRXN                       PIC 9(02) VALUE ZEROES.
013700     02  FSE-ACTRXN.
013800         04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
013900         04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
014000         04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
014100     02  FS-ACCOBE                       PIC 9(02) VALUE ZEROES.
014200     02  FS-ACRPT02                      PIC 9(02) VALUE ZEROES.
014300*      VARIABLES RUTINA DE FSE
014400     02  PROGRAMA                        PIC X(08) VALUE SPACES.
014500     02  ARCHIVO                         PIC X(08) VALUE SPACES.
014600     02  ACCION                          PIC X(10) VALUE SPACES.
014700     02  LLAVE                           PIC X(46) VALUE SPACES.
014800******************************************************************
014900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
015000******************************************************************
015100 01  WKS-FECHA-PROCESO                   PIC X(10) VALUE SPACES.
015200 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
015300     02  WKS-FP-ANO                      PIC X(04).
015400     02  FILLER                          PIC X(01).
015500     02  WKS-FP-MES                      PIC X(02).
015600     02  FILLER                          PIC X(01).
015700     02  WKS-FP-DIA                      PIC X(02).
015800 01  WKS-FLAGS.
015900     02  WKS-FIN-ACCOBE                  PIC 9(01) VALUE 0.
016000         88  FIN-ACCOBE                           VALUE 1.
016100     02  WKS-FIN-GASTOS-HOY               PIC 9(01) VALUE 0.
016200         88  FIN-GASTOS-HOY                        VALUE 1.
016300 01  WKS-FLAGS-R REDEFINES WKS-FLAGS.                             AC-0643 
016400     02  FILLER                          PIC X(02).               AC-0643 
016500*   SOLICITUD DE CARGO LEIDA DE ACCOBE: ACCION(1),ESTUDIANTE(36),
016600*   MONTO(11),ESCANEO-POR(36),LOCAL(20), SEPARADOS POR COMA
016700 01  WKS-SOLICITUD.
016800     02  WKS-SOL-ACCION                  PIC X(01).
016900         88  WKS-SOL-ES-CARGO                     VALUE 'C'.
017000         88  WKS-SOL-ES-CONSULTA                  VALUE 'S'.
017100     02  WKS-SOL-ESTUDIANTE               PIC X(36).
017200     02  WKS-SOL-MONTO                    PIC S9(8)V99.
017300     02  WKS-SOL-ESCANEO-POR               PIC X(36).
017400     02  WKS-SOL-LOCAL                     PIC X(20).
017500 01  WKS-SOLICITUD-R REDEFINES WKS-SOLICITUD.
017600     02  FILLER                          PIC X(104).
017700 01  WKS-CAMPOS-PARTIDOS.
017800     02  WKS-CP-TABLA OCCURS 5 TIMES INDEXED BY WKS-CP-I
017900                                      PIC X(36).
018000 01  WKS-RESULTADO.
018100     02  WKS-RES-DISPOSICION             PIC X(40) VALUE SPACES.
018200         88  WKS-RES-ACEPTADO                     VALUE
018300             'POSTED'.
018400     02  WKS-RES-PROGRAMA                 PIC X(12) VALUE SPACES. AC-0722 
018500     02  WKS-RES-DISPONIBLE               PIC S9(8)V99 VALUE 0.
018600     02  WKS-RES-GASTADO-HOY               PIC S9(8)V99 VALUE 0.
018700 01  WKS-CONTADORES.
018800     02  WKS-SOL-LEIDAS                   PIC 9(07) COMP VALUE 0.
018900     02  WKS-SOL-LEIDAS-ED                 PIC 9(07).
019000     02  WKS-SOL-POSTEADAS                 PIC 9(07) COMP VALUE 0.
019100     02  WKS-SOL-RECHAZADAS                PIC 9(07) COMP VALUE 0.
019200     02  WKS-MONTO-TOTAL-POSTEADO           PIC S9(10)V99
019300                                                         VALUE 0.
019400*        HORA DE ARRANQUE DE LA CORRIDA, PARA QUE TRXN-LLAVE NO
019500*        CHOQUE CON LA DE UNA CORRIDA ANTERIOR EL MISMO DIA
019600 01  WKS-HORA-SISTEMA                     PIC 9(08) VALUE 0.
019700 01  WKS-MASCARA                          PIC Z,ZZZ,ZZ9.
019800 01  WKS-MASCARA-MONTO                    PIC Z,ZZZ,ZZ9.99.
019900******************************************************************
020000*                LINEAS DE DETALLE DEL REPORTE ACRPT02           *
020100******************************************************************
020200 01  LIN-DETALLE-COBRO.
020300     05  DET-ESTUDIANTE          PIC X(36).
020400     05  FILLER                  PIC X(02) VALUE SPACES.
020500     05  DET-NOMBRE               PIC X(38).                      AC-0722
020600     05  FILLER                  PIC X(02) VALUE SPACES.
020700     05  DET-MONTO                PIC Z,ZZZ,ZZ9.99.
020800     05  FILLER                  PIC X(02) VALUE SPACES.
020900     05  DET-DISPOSICION          PIC X(40).
021000 01  LIN-TRAILER-COBRO.
021100     05  FILLER                  PIC X(20) VALUE
021200         'SOLICITUDES LEIDAS  '.
021300     05  FILLER                  PIC X(02) VALUE ': '.
021400     05  TRL-LEIDAS               PIC ZZZ,ZZ9.
021500     05  FILLER                  PIC X(03) VALUE SPACES.
021600     05  FILLER                  PIC X(12) VALUE
021700         'POSTEADAS   '.
021800     05  FILLER                  PIC X(02) VALUE ': '.
021900     05  TRL-POSTEADAS            PIC ZZZ,ZZ9.
022000     05  FILLER                  PIC X(03) VALUE SPACES.
022100     05  FILLER                  PIC X(12) VALUE
022200         'RECHAZADAS  '.
022300     05  FILLER                  PIC X(02) VALUE ': '.
022400     05  TRL-RECHAZADAS           PIC ZZZ,ZZ9.
022500     05  FILLER                  PIC X(03) VALUE SPACES.
022600     05  FILLER                  PIC X(14) VALUE
022700         'MONTO POSTEADO'.
022800     05  FILLER                  PIC X(02) VALUE ': '.
022900     05  TRL-MONTO                PIC Z,ZZZ,ZZZ,ZZ9.99.
023000     05  FILLER                  PIC X(08) VALUE SPACES.
023100******************************************************************
023200 PROCEDURE DIVISION.
023300******************************************************************
023400 000-MAIN SECTION.
023500     PERFORM APERTURA-ARCHIVOS
023600     PERFORM PROCESA-CARGOS UNTIL FIN-ACCOBE
023700     PERFORM ESTADISTICAS
023800     PERFORM CIERRA-ARCHIVOS
023900     STOP RUN.
024000 000-MAIN-E. EXIT.
024100
024200 APERTURA-ARCHIVOS SECTION.
024300     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
024400     ACCEPT WKS-HORA-SISTEMA FROM TIME
024500     MOVE 'ACCOBR1' TO PROGRAMA
024600     OPEN INPUT  ACESTU ACPRGM ACALES ACCOBE
024700          I-O    ACTRXN
024800          OUTPUT ACRPT02
024900
025000     IF FS-ACESTU NOT EQUAL 0 AND 97
025100        MOVE 'OPEN'   TO ACCION
025200        MOVE SPACES   TO LLAVE
025300        MOVE 'ACESTU' TO ARCHIVO
025400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025500                              FS-ACESTU, FSE-ACESTU
025600        DISPLAY '>>> ERROR AL ABRIR ACESTU, ABORTANDO <<<'
025700        MOVE 91 TO RETURN-CODE
025800        PERFORM CIERRA-ARCHIVOS
025900        STOP RUN
026000     END-IF
026100     IF FS-ACTRXN NOT EQUAL 0 AND 97 AND 05
026200        MOVE 'OPEN'   TO ACCION
026300        MOVE SPACES   TO LLAVE
026400        MOVE 'ACTRXN' TO ARCHIVO
026500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026600                              FS-ACTRXN, FSE-ACTRXN
026700        DISPLAY '>>> ERROR AL ABRIR ACTRXN, ABORTANDO <<<'
026800        MOVE 91 TO RETURN-CODE
026900        PERFORM CIERRA-ARCHIVOS
027000        STOP RUN
027100     END-IF.
027200 APERTURA-ARCHIVOS-E. EXIT.
027300
027400******************************************************************
027500*   LEE UNA SOLICITUD, LA PARTE POR COMAS Y APLICA LA ACCION     *
027600******************************************************************
027700 PROCESA-CARGOS SECTION.
027800     READ ACCOBE
027900       AT END MOVE 1 TO WKS-FIN-ACCOBE
028000     END-READ
028100     IF NOT FIN-ACCOBE
028200        PERFORM PARTE-SOLICITUD
028300        ADD 1 TO WKS-SOL-LEIDAS
028400        INITIALIZE WKS-RESULTADO
028500        EVALUATE TRUE
028600           WHEN WKS-SOL-ES-CONSULTA
028700                PERFORM CONSULTA-SALDO
028800           WHEN WKS-SOL-ES-CARGO
028900                PERFORM APLICA-UN-CARGO
029000        END-EVALUATE
029100        PERFORM ESCRIBE-DETALLE-COBRO
029200     END-IF.
029300 PROCESA-CARGOS-E. EXIT.
029400
029500 PARTE-SOLICITUD SECTION.
029600     UNSTRING LIN-ACCOBE DELIMITED BY ','
029700              INTO WKS-SOL-ACCION
029800                   WKS-CP-TABLA (1)
029900                   WKS-CP-TABLA (2)
030000                   WKS-CP-TABLA (3)
030100                   WKS-CP-TABLA (4)
030200     END-UNSTRING
030300     MOVE WKS-CP-TABLA (1) TO WKS-SOL-ESTUDIANTE
030400     MOVE WKS-CP-TABLA (2) TO WKS-SOL-MONTO
030500     MOVE WKS-CP-TABLA (3) TO WKS-SOL-ESCANEO-POR
030600     MOVE WKS-CP-TABLA (4) TO WKS-SOL-LOCAL.
030700 PARTE-SOLICITUD-E. EXIT.
030800
030900******************************************************************
031000*   ORDEN DE VALIDACION FIJO (REGLA DE NEGOCIO U2):              *
031100*   EXISTE -> ACTIVO -> TIENE ASIGNACION -> FONDOS SUFICIENTES   *
031200******************************************************************
031300 APLICA-UN-CARGO SECTION.
031400     MOVE WKS-SOL-ESTUDIANTE TO ESTU-LLAVE
031500     READ ACESTU KEY IS ESTU-LLAVE
031600       INVALID KEY
031700          MOVE 'Student not found' TO WKS-RES-DISPOSICION
031800       NOT INVALID KEY
031900          IF ESTU-ES-INACTIVO
032000             MOVE 'Student account is inactive'
032100                                        TO WKS-RES-DISPOSICION
032200          ELSE
032300             PERFORM VALIDA-ASIGNACION-DIA
032400          END-IF
032500     END-READ
032600     IF WKS-RES-DISPOSICION = SPACES
032700        PERFORM CALCULA-SALDO-DISPONIBLE
032800        IF WKS-SOL-MONTO > WKS-RES-DISPONIBLE
032900           IF WKS-RES-DISPONIBLE < 0
033000              MOVE 0 TO WKS-RES-DISPONIBLE
033100           END-IF
033200           MOVE WKS-RES-DISPONIBLE TO WKS-MASCARA-MONTO
033300           STRING 'Insufficient balance, available '
033400                  DELIMITED BY SIZE
033500                  WKS-MASCARA-MONTO DELIMITED BY SIZE
033600                  INTO WKS-RES-DISPOSICION
033700        ELSE
033800           PERFORM GRABA-CARGO
033900           MOVE 'POSTED' TO WKS-RES-DISPOSICION
034000           ADD 1 TO WKS-SOL-POSTEADAS
034100           ADD WKS-SOL-MONTO TO WKS-MONTO-TOTAL-POSTEADO
034200        END-IF
034300     END-IF
034400     IF NOT WKS-RES-ACEPTADO
034500        ADD 1 TO WKS-SOL-RECHAZADAS
034600     END-IF.
034700 APLICA-UN-CARGO-E. EXIT.
034800
034900 VALIDA-ASIGNACION-DIA SECTION.
035000     MOVE WKS-SOL-ESTUDIANTE TO ALES-LP-ESTUDIANTE
035100     MOVE WKS-FECHA-PROCESO  TO ALES-LP-FECHA
035200     READ ACALES KEY IS ALES-LLAVE-PRIM
035300       INVALID KEY
035400          MOVE 'No allowance set for today' TO WKS-RES-DISPOSICION
035500     END-READ.
035600 VALIDA-ASIGNACION-DIA-E. EXIT.
035700
035800******************************************************************
035900*   SUMA LOS CARGOS DE HOY DEL ESTUDIANTE, LEYENDO ACTRXN POR LA  *
036000*   LLAVE ALTERNA ESTUDIANTE+FECHA.  COMO LOS CARGOS GRABADOS EN  *
036100*   ESTA MISMA CORRIDA QUEDAN VISIBLES DE INMEDIATO AL ARCHIVO    *
036200*   INDEXADO, UN SOLO BARRIDO CUBRE TANTO LO GRABADO EN CORRIDAS  *
036300*   ANTERIORES COMO LO YA POSTEADO HOY EN ESTA MISMA CORRIDA.     *
036400*   REMANENTE SE TOPA EN CERO PARA EL MENSAJE PERO LA PRUEBA DE   *
036500*   SOBREGIRO USA EL VALOR SIN TOPAR.                             *
036600******************************************************************
036700 CALCULA-SALDO-DISPONIBLE SECTION.
036800     MOVE 0 TO WKS-RES-GASTADO-HOY
036900     MOVE WKS-SOL-ESTUDIANTE TO TRXN-ESTUDIANTE-LLAVE
037000     MOVE WKS-FECHA-PROCESO  TO TRXN-FECHA
037100     START ACTRXN KEY IS NOT LESS THAN TRXN-LLAVE-ALT
037200       INVALID KEY
037300          MOVE 1 TO WKS-FIN-GASTOS-HOY
037400       NOT INVALID KEY
037500          MOVE 0 TO WKS-FIN-GASTOS-HOY
037600     END-START
037700     PERFORM SUMA-UN-CARGO-HOY THRU SUMA-UN-CARGO-HOY-E           AC-0718 
037800        UNTIL FIN-GASTOS-HOY                                      AC-0718 
037900     COMPUTE WKS-RES-DISPONIBLE =
038000             ALES-C-TOTAL-MONTO - WKS-RES-GASTADO-HOY.
038100 CALCULA-SALDO-DISPONIBLE-E. EXIT.
038200
038300 SUMA-UN-CARGO-HOY SECTION.                                       AC-0718 
038400     READ ACTRXN NEXT RECORD                                      AC-0718 
038500       AT END                                                     AC-0718 
038600          MOVE 1 TO WKS-FIN-GASTOS-HOY                            AC-0718 
038700       NOT AT END                                                 AC-0718 
038800          IF TRXN-ESTUDIANTE-LLAVE = WKS-SOL-ESTUDIANTE           AC-0718 
038900             AND TRXN-FECHA = WKS-FECHA-PROCESO                   AC-0718 
039000             ADD TRXN-MONTO TO WKS-RES-GASTADO-HOY                AC-0718 
039100          ELSE                                                    AC-0718 
039200             MOVE 1 TO WKS-FIN-GASTOS-HOY                         AC-0718 
039300          END-IF                                                  AC-0718 
039400     END-READ.                                                    AC-0718 
039500 SUMA-UN-CARGO-HOY-E. EXIT.                                       AC-0718 
039600
039700 GRABA-CARGO SECTION.
039800     COMPUTE TRXN-SALDO-DESPUES =
039900             WKS-RES-DISPONIBLE - WKS-SOL-MONTO
040000     MOVE TRXN-SALDO-DESPUES  TO WKS-RES-DISPONIBLE           AC-0730
040100     MOVE WKS-SOL-LEIDAS      TO WKS-SOL-LEIDAS-ED
040200     MOVE SPACES             TO TRXN-LLAVE
040300     STRING WKS-FECHA-PROCESO  DELIMITED BY SIZE
040400            WKS-HORA-SISTEMA   DELIMITED BY SIZE
040500            WKS-SOL-LEIDAS-ED  DELIMITED BY SIZE
040600            INTO TRXN-LLAVE
040700     MOVE WKS-SOL-ESTUDIANTE     TO TRXN-ESTUDIANTE-LLAVE
040800     MOVE WKS-FECHA-PROCESO      TO TRXN-FECHA
040900     MOVE ESTU-PROGRAMA-LLAVE    TO TRXN-PROGRAMA-LLAVE
041000     MOVE WKS-SOL-MONTO          TO TRXN-MONTO
041100     MOVE WKS-SOL-ESCANEO-POR    TO TRXN-ESCANEO-POR-LLAVE
041200     MOVE WKS-SOL-LOCAL          TO TRXN-LOCAL
041300     WRITE REG-ACTRXN
041400     IF FS-ACTRXN NOT = 0
041500        DISPLAY 'ERROR AL GRABAR ACTRXN, STATUS: ' FS-ACTRXN
041600     END-IF.
041700 GRABA-CARGO-E. EXIT.
041800
041900******************************************************************
042000*   CONSULTA DE SALDO SIN POSTEAR CARGO                          *
042100******************************************************************
042200 CONSULTA-SALDO SECTION.
042300     MOVE WKS-SOL-ESTUDIANTE TO ESTU-LLAVE
042400     READ ACESTU KEY IS ESTU-LLAVE
042500       INVALID KEY
042600          MOVE 'Student not found' TO WKS-RES-DISPOSICION
042700       NOT INVALID KEY
042800          MOVE ESTU-PROGRAMA-LLAVE TO PRGM-LLAVE
042900          READ ACPRGM KEY IS PRGM-LLAVE                            AC-0722
043000            INVALID KEY
043100               MOVE 'Unknown' TO WKS-RES-PROGRAMA                  AC-0722
043200            NOT INVALID KEY
043300               MOVE PRGM-NOMBRE TO WKS-RES-PROGRAMA                AC-0722
043400          END-READ
043500          PERFORM VALIDA-ASIGNACION-DIA
043600          IF WKS-RES-DISPOSICION = SPACES
043700             PERFORM CALCULA-SALDO-DISPONIBLE
043800             IF WKS-RES-DISPONIBLE < 0
043900                MOVE 0 TO WKS-RES-DISPONIBLE
044000             END-IF
044100             STRING 'BAL ' DELIMITED BY SIZE                       AC-0722
044200                    WKS-RES-PROGRAMA DELIMITED BY SPACE            AC-0722
044300                    ' '               DELIMITED BY SIZE            AC-0722
044400                    WKS-RES-DISPONIBLE DELIMITED BY SIZE           AC-0722
044500                    ' '               DELIMITED BY SIZE            AC-0722
044600                    WKS-FECHA-PROCESO DELIMITED BY SIZE            AC-0722
044700                    INTO WKS-RES-DISPOSICION                       AC-0722
044800          END-IF
044900     END-READ.
045000 CONSULTA-SALDO-E. EXIT.
045100
045200 ESCRIBE-DETALLE-COBRO SECTION.
045300     MOVE WKS-SOL-ESTUDIANTE TO DET-ESTUDIANTE
045400     MOVE ESTU-NOMBRE        TO DET-NOMBRE
045500     MOVE WKS-SOL-MONTO      TO DET-MONTO
045600     IF WKS-RES-ACEPTADO
045700        STRING 'POSTED, BALANCE-AFTER '    DELIMITED BY SIZE
045800               WKS-RES-DISPONIBLE DELIMITED BY SIZE
045900               INTO DET-DISPOSICION
046000     ELSE
046100        MOVE WKS-RES-DISPOSICION TO DET-DISPOSICION
046200     END-IF
046300     WRITE LIN-ACRPT02 FROM LIN-DETALLE-COBRO.
046400 ESCRIBE-DETALLE-COBRO-E. EXIT.
046500
046600 ESTADISTICAS SECTION.
046700     MOVE WKS-SOL-LEIDAS              TO TRL-LEIDAS
046800     MOVE WKS-SOL-POSTEADAS           TO TRL-POSTEADAS
046900     MOVE WKS-SOL-RECHAZADAS          TO TRL-RECHAZADAS
047000     MOVE WKS-MONTO-TOTAL-POSTEADO    TO TRL-MONTO
047100     WRITE LIN-ACRPT02 FROM LIN-TRAILER-COBRO
047200     DISPLAY '******************************************'
047300     MOVE WKS-SOL-LEIDAS TO WKS-MASCARA
047400     DISPLAY 'SOLICITUDES LEIDAS    : ' WKS-MASCARA
047500     MOVE WKS-SOL-POSTEADAS TO WKS-MASCARA
047600     DISPLAY 'POSTEADAS             : ' WKS-MASCARA
047700     MOVE WKS-SOL-RECHAZADAS TO WKS-MASCARA
047800     DISPLAY 'RECHAZADAS            : ' WKS-MASCARA
047900     DISPLAY '******************************************'.
048000 ESTADISTICAS-E. EXIT.
048100
048200 CIERRA-ARCHIVOS SECTION.
048300     CLOSE ACESTU ACPRGM ACALES ACTRXN ACCOBE ACRPT02.
048400 CIERRA-ARCHIVOS-E. EXIT.
