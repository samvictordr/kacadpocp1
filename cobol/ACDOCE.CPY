000100******************************************************************
000200*                                                                *
000300*   COPY      : ACDOCE                                          *
000400*   APLICACION: ACADEMIA - ASIGNACION DIARIA Y ASISTENCIA        *
000500*   CONTENIDO : MAESTRO DE DOCENTES POR PROGRAMA                 *
000600*   MISMO LAYOUT QUE ACESTU; DOCE-LLAVE SUSTITUYE A ESTU-LLAVE.  *
000700*   DOCE-PROGRAMA-LLAVE PUEDE VENIR EN ESPACIOS (DOCENTE SIN     *
000800*   PROGRAMA FIJO ASIGNADO).                                     *
000900*                                                                *
001000*   HISTORIAL DE CAMBIOS                                        *
001100*   07/03/1991 PEDR TICKET AC-0001 VERSION ORIGINAL              *
001200*   22/01/1999 PEDR TICKET AC-0231 AMPLIACION Y2K, FILLER FINAL  *
001300******************************************************************
001400 01  REG-ACDOCE.
001500*        LLAVE UNICA DEL DOCENTE
001600     05  DOCE-LLAVE                      PIC X(36).
001700*        LLAVE DEL USUARIO EN EL SISTEMA DE IDENTIDAD
001800     05  DOCE-USUARIO-LLAVE              PIC X(36).
001900*        NOMBRE COMPLETO PARA DESPLIEGUE
002000     05  DOCE-NOMBRE                     PIC X(40).
002100*        PROGRAMA AL QUE PERTENECE EL DOCENTE (PUEDE SER ESPACIOS)
002200     05  DOCE-PROGRAMA-LLAVE             PIC X(36).
002300*        BANDERA DE DOCENTE ACTIVO
002400     05  DOCE-ACTIVO                     PIC X(01).
002500         88  DOCE-ES-ACTIVO                       VALUE 'Y'.
002600         88  DOCE-ES-INACTIVO                      VALUE 'N'.
002700     05  FILLER                          PIC X(04).
