000100******************************************************************
000200*                                                                *
000300*   PROGRAMA    : ACASIS1                                       *
000400*   APLICACION  : ACADEMIA - ASIGNACION DIARIA Y ASISTENCIA      *
000500*   TIPO        : BATCH                                         *
000600*   DESCRIPCION : ABRE SESIONES DE ASISTENCIA POR CLASE Y        *
000700*               : REGISTRA LOS ESCANEOS DE FICHA (ACTOKN) COMO   *
000800*               : PRESENTE, VALIDANDO SESION+DOCENTE, FICHA,     *
000900*               : MATRICULA Y DUPLICADOS, EN ESE ORDEN FIJO.     *
001000*   ARCHIVOS    : ACCLAS=C,ACMATR=C,ACSESN=A,ACTOKN=C,           *
001100*               : ACASIR=A,ACESTU=C,ACESC=C,ACRPT03=A           *
001200*   ACCION (ES) : A=ABRIR SESION, E=ESCANEO                     *
001300*   BPM/RATIONAL: AC-0577                                       *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    ACASIS1.
001700 AUTHOR.        E RAMIREZ DIVAS.
001800 INSTALLATION.  DEPTO DESARROLLO - ACADEMIA.
001900 DATE-WRITTEN.  19/09/2006.
002000 DATE-COMPILED.
002100 SECURITY.      USO INTERNO DEPARTAMENTO DE DESARROLLO.
002200******************************************************************
002300*                  H I S T O R I A L   D E   C A M B I O S       *
002400******************************************************************
002500* 19/09/2006 PEDR AC-0577 VERSION ORIGINAL                       *
002600* 11/02/2008 PEDR AC-0612 VALIDACION DE PROPIETARIO DE SESION    *
002700* 12/03/2009 JMCH AC-0643 LAYOUT DE ACMATR/ACSESN/ACASIR UNICO   *
002800*                 EN COPY                                       *
002900* 30/10/2009 JMCH AC-0655 CONTROL DE FICHA VENCIDA                *
003000* 30/04/2012 JMCH AC-0721 SOLO SE RESPETA COMO SESION ABIERTA LA  *
003100*                 ENCONTRADA POR LLAVE ALTERNA CUANDO SESN-CERRADA*
003200*                 ES 'N'; SI LA SESION DEL DIA YA ESTA CERRADA SE *
003300*                 CREA UNA SESION NUEVA EN SU LUGAR               *
003400* 30/04/2012 JMCH AC-0731 EL ESCANEO NO VALIDABA QUE LA SESION    *
003500*                 FUERA DE UNA CLASE DEL DOCENTE QUE ESCANEA, Y   *
003600*                 EL ORDEN/TEXTO DE RECHAZO NO COINCIDIA CON EL   *
003700*                 FIJADO PARA EL MODULO: AHORA LA LINEA DE        *
003800*                 ESCANEO TRAE LA SESION EXPLICITA, SE VALIDA     *
003900*                 SESION+DOCENTE DE PRIMERO Y LOS MENSAJES SON    *
004000*                 'Invalid or closed session'/'Invalid or expired *
004100*                 QR token'/'QR token already used'               *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT ACCLAS ASSIGN TO ACCLAS
005000            ORGANIZATION  IS INDEXED
005100            ACCESS        IS RANDOM
005200            RECORD KEY    IS CLAS-LLAVE
005300            FILE STATUS   IS FS-ACCLAS
005400                             FSE-ACCLAS.
005500
005600     SELECT ACMATR ASSIGN TO ACMATR
005700            ORGANIZATION  IS INDEXED
005800            ACCESS        IS RANDOM
005900            RECORD KEY    IS MATR-LLAVE-PRIM
006000            FILE STATUS   IS FS-ACMATR
006100                             FSE-ACMATR.
006200
006300     SELECT ACSESN ASSIGN TO ACSESN
006400            ORGANIZATION  IS INDEXED
006500            ACCESS        IS DYNAMIC
006600            RECORD KEY    IS SESN-LLAVE
006700            ALTERNATE RECORD KEY IS SESN-LLAVE-ALT
006800                             WITH DUPLICATES
006900            FILE STATUS   IS FS-ACSESN
007000                             FSE-ACSESN.
007100
007200     SELECT ACTOKN ASSIGN TO ACTOKN
007300            ORGANIZATION  IS INDEXED
007400            ACCESS        IS RANDOM
007500            RECORD KEY    IS TOKN-FICHA
007600            FILE STATUS   IS FS-ACTOKN
007700                             FSE-ACTOKN.
007800
007900     SELECT ACASIR ASSIGN TO ACASIR
008000            ORGANIZATION  IS INDEXED
008100            ACCESS        IS DYNAMIC
008200            RECORD KEY    IS ASIR-LLAVE
008300            ALTERNATE RECORD KEY IS ASIR-LLAVE-ALT
008400                             WITH DUPLICATES
008500            FILE STATUS   IS FS-ACASIR
008600                             FSE-ACASIR.
008700
008800     SELECT ACESTU ASSIGN TO ACESTU
008900            ORGANIZATION  IS INDEXED
009000            ACCESS        IS RANDOM
009100            RECORD KEY    IS ESTU-LLAVE
009200            FILE STATUS   IS FS-ACESTU
009300                             FSE-ACESTU.
009400
009500     SELECT ACESC ASSIGN TO ACESC
009600            ORGANIZATION  IS LINE SEQUENTIAL
009700            FILE STATUS   IS FS-ACESC.
009800
009900     SELECT ACRPT03 ASSIGN TO ACRPT03
010000            ORGANIZATION  IS LINE SEQUENTIAL
010100            FILE STATUS   IS FS-ACRPT03.
010200
010300 DATA DIVISION.
010400 FILE SECTION.
010500 FD  ACCLAS.
010600     COPY ACCLAS.
010700*   MATRICULA, LLAVE COMPUESTA CLASE+ESTUDIANTE
010800 FD  ACMATR.                                                      AC-0643 
010900     COPY ACMATR.                                                 AC-0643 
011000*   SESION DE ASISTENCIA, LLAVE ALTERNA POR CLASE+FECHA PARA
011100*   LOCALIZAR LA SESION ABIERTA DEL DIA SIN BARRER EL ARCHIVO
011200 FD  ACSESN.                                                      AC-0643 
011300     COPY ACSESN.                                                 AC-0643 
011400 FD  ACTOKN.
011500     COPY ACTOKN.
011600*   REGISTRO DE ASISTENCIA, LLAVE ALTERNA POR SESION+ESTUDIANTE
011700*   PARA DETECTAR EL ESCANEO DUPLICADO SIN BARRER EL ARCHIVO
011800 FD  ACASIR.                                                      AC-0643 
011900     COPY ACASIR.                                                 AC-0643 
012000 FD  ACESTU.
012100     COPY ACESTU.
012200*   ENTRADA DE ESCANEOS Y SOLICITUDES DE APERTURA DE SESION
012300 FD  ACESC.
012400 01  LIN-ACESC                           PIC X(120).          AC-0731
012500 FD  ACRPT03.
012600 01  LIN-ACRPT03                         PIC X(132).
012700
012800 WORKING-STORAGE SECTION.
012900 01  WKS-FS-STATUS.
013000     02  FS-ACCLAS                       PIC 9(02) VALUE ZEROES.
013100     02  FSE-ACCLAS.
013200         04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
013300         04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
013400         04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
013500     02  FS-ACMATR                       PIC 9(02) VALUE ZEROES.
013600     02  FSE-ACMATR.
013700         04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
013800         04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
013900         04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
014000     02  FS-ACSESN                       PIC 9(02) VALUE ZEROES.
014100     02  FSE-ACSESN.
014200         04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
014300         04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
014400         04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
014500     02  FS-ACTOKN                       PIC 9(02) VALUE ZEROES.
014600     02  FSE-ACTOKN.
014700         04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
014800         04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
014900         04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
015000     02  FS-ACASIR                       PIC 9(02) VALUE ZEROES.
015100     02  FSE-ACASIR.
015200         04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
015300         04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
015400         04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
015500     02  FS-ACESTU                       PIC 9(02) VALUE ZEROES.
015600     02  FSE-ACESTU.
015700         04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
015800         04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
015900         04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
016000     02  FS-ACESC                        PIC 9(02) VALUE ZEROES.
016100     02  FS-ACRPT03                      PIC 9(02) VALUE ZEROES.
016200     02  PROGRAMA                        PIC X(08) VALUE SPACES.
016300     02  ARCHIVO                         PIC X(08) VALUE SPACES.
016400     02  ACCION                          PIC X(10) VALUE SPACES.
016500     02  LLAVE                           PIC X(46) VALUE SPACES.
016600
016700 01  WKS-FECHA-PROCESO                   PIC X(10) VALUE SPACES.
016800 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
016900     02  WKS-FP-ANO                      PIC X(04).
017000     02  FILLER                          PIC X(01).
017100     02  WKS-FP-MES                      PIC X(02).
017200     02  FILLER                          PIC X(01).
017300     02  WKS-FP-DIA                      PIC X(02).
017400 01  WKS-FLAGS.
017500     02  WKS-FIN-ACESC                   PIC 9(01) VALUE 0.
017600         88  FIN-ACESC                            VALUE 1.
017700 01  WKS-FLAGS-R REDEFINES WKS-FLAGS.                             AC-0643 
017800     02  FILLER                          PIC X(01).               AC-0643 
017900*   LINEA DE ENTRADA: ACCION(1),CLASE(36),MODO(7),CREADA-POR(36)
018000*   PARA ABRIR; O ACCION(1),SESION(36),FICHA(43),ESCANEO-POR(36) AC-0731
018100*   PARA ESCANEO (AC-0731: LA SESION LA MANDA EL SOLICITANTE,    AC-0731
018200*   NO SE INFIERE DE LA FICHA, PARA PODER VALIDARLA DE PRIMERO)  AC-0731
018300 01  WKS-LINEA-ENTRADA.
018400     02  WKS-LE-ACCION                   PIC X(01).
018500         88  WKS-LE-ABRIR                          VALUE 'A'.
018600         88  WKS-LE-ESCANEO                         VALUE 'E'.
018700     02  WKS-LE-CLASE                    PIC X(36).
018800     02  WKS-LE-MODO                     PIC X(07).
018900     02  WKS-LE-CREADA-POR                PIC X(36).
019000     02  FILLER                          PIC X(36).            AC-0731
019100 01  WKS-LINEA-ENTRADA-R REDEFINES WKS-LINEA-ENTRADA.
019200     02  FILLER                          PIC X(01).
019300     02  WKS-LE-R-SESION                 PIC X(36).             AC-0731
019400     02  WKS-LE-R-FICHA                  PIC X(43).
019500     02  WKS-LE-R-ESCANEO-POR             PIC X(36).
019600 01  WKS-CAMPOS-PARTIDOS.
019700     02  WKS-CP-TABLA OCCURS 4 TIMES INDEXED BY WKS-CP-I
019800                                      PIC X(36).
019900 01  WKS-RESULTADO.
020000     02  WKS-RES-DISPOSICION             PIC X(40) VALUE SPACES.
020100         88  WKS-RES-ACEPTADO                     VALUE
020200             'RECORDED'.
020300 01  WKS-CONTADORES.
020400     02  WKS-ESC-LEIDOS                   PIC 9(07) COMP VALUE 0.
020500     02  WKS-ESC-GRABADOS                  PIC 9(07) COMP VALUE 0.
020600     02  WKS-ESC-RECHAZADOS                PIC 9(07) COMP VALUE 0.
020700*        SECUENCIA PARA ARMAR LLAVES UNICAS DE SESN/ASIR
020800     02  WKS-SEC-LLAVE                    PIC 9(07) COMP VALUE 0.
020900     02  WKS-SEC-LLAVE-ED                  PIC 9(07).
021000*        HORA DE ARRANQUE DE LA CORRIDA, PARA QUE SESN-LLAVE Y
021100*        ASIR-LLAVE NO CHOQUEN CON LOS DE UNA CORRIDA ANTERIOR
021200*        EL MISMO DIA
021300 01  WKS-HORA-SISTEMA                     PIC 9(08) VALUE 0.
021400 01  WKS-MASCARA                          PIC Z,ZZZ,ZZ9.
021500 01  LIN-DETALLE-ASIS.
021600     05  DET-FICHA                PIC X(43).
021700     05  FILLER                  PIC X(02) VALUE SPACES.
021800     05  DET-DISPOSICION          PIC X(40).
021900 01  LIN-TRAILER-ASIS.
022000     05  FILLER                  PIC X(20) VALUE
022100         'ESCANEOS LEIDOS     '.
022200     05  FILLER                  PIC X(02) VALUE ': '.
022300     05  TRL-LEIDOS               PIC ZZZ,ZZ9.
022400     05  FILLER                  PIC X(03) VALUE SPACES.
022500     05  FILLER                  PIC X(12) VALUE
022600         'GRABADOS    '.
022700     05  FILLER                  PIC X(02) VALUE ': '.
022800     05  TRL-GRABADOS             PIC ZZZ,ZZ9.
022900     05  FILLER                  PIC X(03) VALUE SPACES.
023000     05  FILLER                  PIC X(12) VALUE
023100         'RECHAZADOS  '.
023200     05  FILLER                  PIC X(02) VALUE ': '.
023300     05  TRL-RECHAZADOS           PIC ZZZ,ZZ9.
023400     05  FILLER                  PIC X(60) VALUE SPACES.
023500******************************************************************
023600 PROCEDURE DIVISION.
023700******************************************************************
023800 000-MAIN SECTION.
023900     PERFORM APERTURA-ARCHIVOS
024000     PERFORM PROCESA-ENTRADA UNTIL FIN-ACESC
024100     PERFORM ESTADISTICAS
024200     PERFORM CIERRA-ARCHIVOS
024300     STOP RUN.
024400 000-MAIN-E. EXIT.
024500
024600 APERTURA-ARCHIVOS SECTION.
024700     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
024800     ACCEPT WKS-HORA-SISTEMA FROM TIME
024900     MOVE 'ACASIS1' TO PROGRAMA
025000     OPEN INPUT  ACCLAS ACMATR ACESTU ACESC
025100          I-O    ACSESN ACTOKN ACASIR
025200          OUTPUT ACRPT03
025300     IF FS-ACSESN NOT EQUAL 0 AND 97
025400        MOVE 'OPEN'   TO ACCION
025500        MOVE SPACES   TO LLAVE
025600        MOVE 'ACSESN' TO ARCHIVO
025700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025800                              FS-ACSESN, FSE-ACSESN
025900        DISPLAY '>>> ERROR AL ABRIR ACSESN, ABORTANDO <<<'
026000        MOVE 91 TO RETURN-CODE
026100        PERFORM CIERRA-ARCHIVOS
026200        STOP RUN
026300     END-IF.
026400 APERTURA-ARCHIVOS-E. EXIT.
026500
026600 PROCESA-ENTRADA SECTION.
026700     READ ACESC
026800       AT END MOVE 1 TO WKS-FIN-ACESC
026900     END-READ
027000     IF NOT FIN-ACESC
027100        MOVE LIN-ACESC TO WKS-LINEA-ENTRADA
027200        EVALUATE TRUE
027300           WHEN WKS-LE-ABRIR
027400                PERFORM ABRE-SESION-CLASE
027500           WHEN WKS-LE-ESCANEO
027600                ADD 1 TO WKS-ESC-LEIDOS
027700                INITIALIZE WKS-RESULTADO
027800                PERFORM REGISTRA-ESCANEO
027900                PERFORM ESCRIBE-DETALLE-ASIS
028000        END-EVALUATE
028100     END-IF.
028200 PROCESA-ENTRADA-E. EXIT.
028300
028400******************************************************************
028500*   DEVUELVE LA SESION ABIERTA DEL DIA PARA LA CLASE, O CREA     *
028600*   UNA NUEVA SI NO EXISTE (REGLA DE NEGOCIO U3, PASO 1)         *
028700******************************************************************
028800 ABRE-SESION-CLASE SECTION.
028900     MOVE WKS-LE-CLASE TO CLAS-LLAVE
029000     READ ACCLAS KEY IS CLAS-LLAVE
029100       INVALID KEY
029200          DISPLAY 'CLASE NO EXISTE: ' WKS-LE-CLASE
029300       NOT INVALID KEY
029400          IF CLAS-ES-INACTIVA
029500             DISPLAY 'CLASE INACTIVA: ' WKS-LE-CLASE
029600          ELSE
029700             IF CLAS-DOCENTE-LLAVE NOT = WKS-LE-CREADA-POR
029800                DISPLAY 'DOCENTE NO ES PROPIETARIO DE LA CLASE'
029900             ELSE
030000                MOVE WKS-LE-CLASE      TO SESN-CLASE-LLAVE
030100                MOVE WKS-FECHA-PROCESO TO SESN-FECHA
030200                READ ACSESN KEY IS SESN-LLAVE-ALT                 AC-0721
030300                  INVALID KEY
030400                     PERFORM CREA-SESION-NUEVA
030500                  NOT INVALID KEY
030600                     IF SESN-ESTA-CERRADA                         AC-0721
030700                        PERFORM CREA-SESION-NUEVA                 AC-0721
030800                     ELSE
030900                        DISPLAY 'SESION YA ABIERTA: ' SESN-LLAVE
031000                     END-IF                                       AC-0721
031100                END-READ
031200             END-IF
031300          END-IF
031400     END-READ.
031500 ABRE-SESION-CLASE-E. EXIT.
031600
031700 CREA-SESION-NUEVA SECTION.
031800     ADD 1 TO WKS-SEC-LLAVE
031900     MOVE WKS-SEC-LLAVE       TO WKS-SEC-LLAVE-ED
032000     MOVE SPACES              TO SESN-LLAVE
032100     STRING WKS-FECHA-PROCESO  DELIMITED BY SIZE
032200            WKS-HORA-SISTEMA   DELIMITED BY SIZE
032300            WKS-SEC-LLAVE-ED   DELIMITED BY SIZE
032400            INTO SESN-LLAVE
032500     MOVE WKS-LE-CLASE       TO SESN-CLASE-LLAVE
032600     MOVE WKS-FECHA-PROCESO  TO SESN-FECHA
032700     MOVE WKS-LE-MODO        TO SESN-MODO
032800     MOVE WKS-LE-CREADA-POR  TO SESN-CREADA-POR-LLAVE
032900     MOVE 'N'                TO SESN-CERRADA
033000     WRITE REG-ACSESN
033100     IF FS-ACSESN = 0
033200        DISPLAY 'SESION CREADA: ' SESN-LLAVE
033300     ELSE
033400        DISPLAY 'ERROR AL CREAR SESION, STATUS: ' FS-ACSESN
033500     END-IF.
033600 CREA-SESION-NUEVA-E. EXIT.
033700
033800******************************************************************
033900*   ORDEN DE VALIDACION FIJO (REGLA DE NEGOCIO U3, AC-0731):      *
034000*   SESION VALIDA/ABIERTA/PROPIA DEL DOCENTE -> FICHA VALIDA/     *
034100*   VIGENTE/NO USADA -> MATRICULA -> SIN DUPLICADO -> ESTUDIANTE  *
034200*   EXISTE.  GANA LA PRIMERA QUE FALLE.                           *
034300******************************************************************
034400 REGISTRA-ESCANEO SECTION.
034500     PERFORM VALIDA-SESION-Y-DOCENTE                             AC-0731
034600     IF WKS-RES-DISPOSICION = SPACES                             AC-0731
034700        PERFORM VALIDA-FICHA-VIGENTE                             AC-0731
034800     END-IF                                                      AC-0731
034900     IF WKS-RES-DISPOSICION = SPACES
035000        PERFORM VALIDA-MATRICULA
035100     END-IF
035200     IF WKS-RES-DISPOSICION = SPACES
035300        PERFORM VALIDA-SIN-DUPLICADO
035400     END-IF
035500     IF WKS-RES-DISPOSICION = SPACES
035600        PERFORM VALIDA-ESTUDIANTE-EXISTE
035700     END-IF
035800     IF WKS-RES-DISPOSICION = SPACES
035900        PERFORM GRABA-ASISTENCIA
036000        MOVE 'RECORDED' TO WKS-RES-DISPOSICION
036100        ADD 1 TO WKS-ESC-GRABADOS
036200     ELSE
036300        ADD 1 TO WKS-ESC-RECHAZADOS
036400     END-IF.
036500 REGISTRA-ESCANEO-E. EXIT.
036600
036700*   LA SESION LA DA EL SOLICITANTE (WKS-LE-R-SESION) EN VEZ DE    AC-0731
036800*   INFERIRSE DE LA FICHA, PARA VALIDAR DE PRIMERO QUE LA SESION  AC-0731
036900*   EXISTA, ESTE ABIERTA Y PERTENEZCA A UNA CLASE DEL DOCENTE QUE AC-0731
037000*   ESCANEA (WKS-LE-R-ESCANEO-POR), IGUAL QUE EN ABRE-SESION-CLASEAC-0731
037100 VALIDA-SESION-Y-DOCENTE SECTION.                                 AC-0731
037200     MOVE WKS-LE-R-SESION TO SESN-LLAVE                           AC-0731
037300     READ ACSESN KEY IS SESN-LLAVE                                AC-0731
037400       INVALID KEY                                                AC-0731
037500          MOVE 'Invalid or closed session'                       AC-0731
037600                                  TO WKS-RES-DISPOSICION          AC-0731
037700       NOT INVALID KEY                                           AC-0731
037800          IF SESN-ESTA-CERRADA                                   AC-0731
037900             MOVE 'Invalid or closed session'                    AC-0731
038000                                  TO WKS-RES-DISPOSICION          AC-0731
038100          ELSE                                                   AC-0731
038200             MOVE SESN-CLASE-LLAVE TO CLAS-LLAVE                  AC-0731
038300             READ ACCLAS KEY IS CLAS-LLAVE                        AC-0731
038400               INVALID KEY                                       AC-0731
038500                  MOVE 'Invalid or closed session'                AC-0731
038600                                  TO WKS-RES-DISPOSICION          AC-0731
038700               NOT INVALID KEY                                   AC-0731
038800                  IF CLAS-DOCENTE-LLAVE NOT = WKS-LE-R-ESCANEO-POR
038900                     MOVE 'Invalid or closed session'             AC-0731
039000                                  TO WKS-RES-DISPOSICION          AC-0731
039100                  END-IF                                         AC-0731
039200             END-READ                                            AC-0731
039300          END-IF                                                 AC-0731
039400     END-READ.                                                   AC-0731
039500 VALIDA-SESION-Y-DOCENTE-E. EXIT.                                 AC-0731
039600
039700 VALIDA-FICHA-VIGENTE SECTION.                                    AC-0731
039800     MOVE WKS-LE-R-FICHA TO TOKN-FICHA                            AC-0731
039900     READ ACTOKN KEY IS TOKN-FICHA                                AC-0731
040000       INVALID KEY                                                AC-0731
040100          MOVE 'Invalid or expired QR token'                     AC-0731
040200                                  TO WKS-RES-DISPOSICION          AC-0731
040300       NOT INVALID KEY                                           AC-0731
040400          IF TOKN-VENCE < WKS-FECHA-PROCESO                      AC-0731
040500             MOVE 'Invalid or expired QR token'                  AC-0731
040600                                  TO WKS-RES-DISPOSICION          AC-0731
040700          ELSE                                                   AC-0731
040800             IF TOKN-YA-USADA                                    AC-0731
040900                MOVE 'QR token already used'                     AC-0731
041000                                  TO WKS-RES-DISPOSICION          AC-0731
041100             END-IF                                              AC-0731
041200          END-IF                                                 AC-0731
041300     END-READ.                                                   AC-0731
041400 VALIDA-FICHA-VIGENTE-E. EXIT.
041500
041600 VALIDA-MATRICULA SECTION.
041700     MOVE SESN-CLASE-LLAVE       TO MATR-LP-CLASE
041800     MOVE TOKN-ESTUDIANTE-LLAVE  TO MATR-LP-ESTUDIANTE
041900     READ ACMATR KEY IS MATR-LLAVE-PRIM
042000       INVALID KEY
042100          MOVE 'Student not enrolled in this class'
042200                                  TO WKS-RES-DISPOSICION
042300     END-READ.
042400 VALIDA-MATRICULA-E. EXIT.
042500
042600 VALIDA-SIN-DUPLICADO SECTION.
042700     STRING SESN-LLAVE DELIMITED BY SIZE
042800            TOKN-ESTUDIANTE-LLAVE DELIMITED BY SIZE
042900            INTO ASIR-LLAVE-ALT
043000     READ ACASIR KEY IS ASIR-LLAVE-ALT
043100       INVALID KEY
043200          CONTINUE
043300       NOT INVALID KEY
043400          MOVE 'Attendance already recorded for this session'
043500                                  TO WKS-RES-DISPOSICION
043600     END-READ.
043700 VALIDA-SIN-DUPLICADO-E. EXIT.
043800
043900 VALIDA-ESTUDIANTE-EXISTE SECTION.
044000     MOVE TOKN-ESTUDIANTE-LLAVE TO ESTU-LLAVE
044100     READ ACESTU KEY IS ESTU-LLAVE
044200       INVALID KEY
044300          MOVE 'Student not found' TO WKS-RES-DISPOSICION
044400     END-READ.
044500 VALIDA-ESTUDIANTE-EXISTE-E. EXIT.
044600
044700 GRABA-ASISTENCIA SECTION.
044800     ADD 1 TO WKS-SEC-LLAVE
044900     MOVE WKS-SEC-LLAVE       TO WKS-SEC-LLAVE-ED
045000     MOVE SPACES              TO ASIR-LLAVE
045100     STRING WKS-FECHA-PROCESO  DELIMITED BY SIZE
045200            WKS-HORA-SISTEMA   DELIMITED BY SIZE
045300            WKS-SEC-LLAVE-ED   DELIMITED BY SIZE
045400            INTO ASIR-LLAVE
045500     MOVE SESN-LLAVE              TO ASIR-SESION-LLAVE
045600     MOVE TOKN-ESTUDIANTE-LLAVE   TO ASIR-ESTUDIANTE-LLAVE
045700     MOVE 'present'               TO ASIR-ESTADO
045800     MOVE WKS-LE-R-ESCANEO-POR    TO ASIR-ESCANEO-POR-LLAVE
045900     STRING WKS-FECHA-PROCESO DELIMITED BY SIZE
046000            ' 00:00:00' DELIMITED BY SIZE
046100            INTO ASIR-FECHA-HORA
046200     WRITE REG-ACASIR
046300     IF FS-ACASIR NOT = 0
046400        DISPLAY 'ERROR AL GRABAR ACASIR, STATUS: ' FS-ACASIR
046500     END-IF
046600     MOVE 'Y' TO TOKN-USADA
046700     REWRITE REG-ACTOKN
046800     IF FS-ACTOKN NOT = 0
046900        DISPLAY 'ERROR AL MARCAR FICHA USADA, STATUS: '
047000                FS-ACTOKN
047100     END-IF.
047200 GRABA-ASISTENCIA-E. EXIT.
047300
047400 ESCRIBE-DETALLE-ASIS SECTION.
047500     MOVE WKS-LE-R-FICHA      TO DET-FICHA
047600     MOVE WKS-RES-DISPOSICION TO DET-DISPOSICION
047700     WRITE LIN-ACRPT03 FROM LIN-DETALLE-ASIS.
047800 ESCRIBE-DETALLE-ASIS-E. EXIT.
047900
048000 ESTADISTICAS SECTION.
048100     MOVE WKS-ESC-LEIDOS     TO TRL-LEIDOS
048200     MOVE WKS-ESC-GRABADOS   TO TRL-GRABADOS
048300     MOVE WKS-ESC-RECHAZADOS TO TRL-RECHAZADOS
048400     WRITE LIN-ACRPT03 FROM LIN-TRAILER-ASIS
048500     DISPLAY '******************************************'
048600     MOVE WKS-ESC-LEIDOS TO WKS-MASCARA
048700     DISPLAY 'ESCANEOS LEIDOS       : ' WKS-MASCARA
048800     MOVE WKS-ESC-GRABADOS TO WKS-MASCARA
048900     DISPLAY 'GRABADOS              : ' WKS-MASCARA
049000     MOVE WKS-ESC-RECHAZADOS TO WKS-MASCARA
049100     DISPLAY 'RECHAZADOS            : ' WKS-MASCARA
049200     DISPLAY '******************************************'.
049300 ESTADISTICAS-E. EXIT.
049400
049500 CIERRA-ARCHIVOS SECTION.
049600     CLOSE ACCLAS ACMATR ACSESN ACTOKN ACASIR ACESTU ACESC
049700           ACRPT03.
049800 CIERRA-ARCHIVOS-E. EXIT.
