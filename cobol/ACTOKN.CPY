000100******************************************************************
000200*                                                                *
000300*   COPY      : ACTOKN                                          *
000400*   APLICACION: ACADEMIA - ASIGNACION DIARIA Y ASISTENCIA        *
000500*   CONTENIDO : FICHA (QR) DE CORTA VIDA PRESENTADA EN UN        *
000600*               ESCANEO.  EL VALOR DE LA FICHA ES OPACO PARA     *
000700*               ESTE SISTEMA; LA GENERACION/CIFRADO SE HACE EN   *
000800*               OTRO COMPONENTE.                                 *
000900*                                                                *
001000*   HISTORIAL DE CAMBIOS                                        *
001100*   19/09/2006 PEDR TICKET AC-0577 VERSION ORIGINAL              *
001200******************************************************************
001300 01  REG-ACTOKN.
001400*        VALOR OPACO DE LA FICHA (LLAVE DEL ARCHIVO)
001500     05  TOKN-FICHA                      PIC X(43).
001600*        ESTUDIANTE DUENO DE LA FICHA
001700     05  TOKN-ESTUDIANTE-LLAVE           PIC X(36).
001800*        CLASE DESTINO DE LA FICHA
001900     05  TOKN-CLASE-LLAVE                PIC X(36).
002000*        SESION DESTINO, O 'pending' SI AUN NO SE HA ABIERTO
002100     05  TOKN-SESION-LLAVE               PIC X(36).
002200*        VENCIMIENTO AAAA-MM-DD HH:MM:SS
002300     05  TOKN-VENCE                      PIC X(19).
002400*        BANDERA DE FICHA YA CONSUMIDA (UN SOLO USO)
002500     05  TOKN-USADA                      PIC X(01).
002600         88  TOKN-YA-USADA                        VALUE 'Y'.
002700         88  TOKN-NO-USADA                        VALUE 'N'.
002800     05  FILLER                          PIC X(04).
