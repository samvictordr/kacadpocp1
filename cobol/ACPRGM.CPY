000100******************************************************************
000200*                                                                *
000300*   COPY      : ACPRGM                                          *
000400*   APLICACION: ACADEMIA - ASIGNACION DIARIA Y ASISTENCIA        *
000500*   CONTENIDO : MAESTRO DE PROGRAMAS (CENTROS DE COSTO)          *
000600*   1 REGISTRO POR PROGRAMA DE LA ACADEMIA.                      *
000700*                                                                *
000800*   HISTORIAL DE CAMBIOS                                        *
000900*   07/03/1991 PEDR TICKET AC-0001 VERSION ORIGINAL              *
001000*   14/11/1996 PEDR TICKET AC-0118 SE AGREGA VENTANA DE FECHAS   *
001100*   22/01/1999 PEDR TICKET AC-0231 AMPLIACION Y2K ACALES/ACALED  *
001200******************************************************************
001300 01  REG-ACPRGM.
001400*        LLAVE UNICA DEL PROGRAMA (IDENTIFICADOR DE 36 POSIC.)
001500     05  PRGM-LLAVE                      PIC X(36).
001600*        NOMBRE DEL PROGRAMA PARA DESPLIEGUE EN REPORTES
001700     05  PRGM-NOMBRE                     PIC X(40).
001800*        CODIGO CONTABLE DEL CENTRO DE COSTO
001900     05  PRGM-COD-CENTRO-COSTO           PIC X(12).
002000*        ASIGNACION DIARIA POR DEFECTO (0 O ESPACIOS = USAR
002100*        EL DEFECTO DEL SISTEMA, VER WKS-DEFECTO-SISTEMA)
002200     05  PRGM-ASIGNACION-DEFECTO         PIC S9(8)V99.
002300*        VENTANA DE VIGENCIA DEL PROGRAMA (ESPACIOS = ABIERTO)
002400     05  PRGM-FECHA-INICIO               PIC X(10).
002500     05  PRGM-FECHA-FIN                  PIC X(10).
002600*        BANDERA DE PROGRAMA ACTIVO
002700     05  PRGM-ACTIVO                     PIC X(01).
002800         88  PRGM-ES-ACTIVO                       VALUE 'Y'.
002900         88  PRGM-ES-INACTIVO                     VALUE 'N'.
003000     05  FILLER                          PIC X(03).
