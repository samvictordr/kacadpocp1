000100******************************************************************
000200*                                                                *
000300*   COPY      : ACCLAS                                          *
000400*   APLICACION: ACADEMIA - ASIGNACION DIARIA Y ASISTENCIA        *
000500*   CONTENIDO : MAESTRO DE CLASES (SECCIONES) DE UN PROGRAMA.    *
000600*                                                                *
000700*   HISTORIAL DE CAMBIOS                                        *
000800*   11/02/2003 PEDR TICKET AC-0415 VERSION ORIGINAL              *
000900******************************************************************
001000 01  REG-ACCLAS.
001100*        LLAVE UNICA DE LA CLASE
001200     05  CLAS-LLAVE                      PIC X(36).
001300*        NOMBRE DE LA CLASE PARA DESPLIEGUE
001400     05  CLAS-NOMBRE                     PIC X(30).
001500*        PROGRAMA DUENO DE LA CLASE
001600     05  CLAS-PROGRAMA-LLAVE             PIC X(36).
001700*        DOCENTE ASIGNADO (LLAVE DE USUARIO)
001800     05  CLAS-DOCENTE-LLAVE              PIC X(36).
001900*        BANDERA DE CLASE ACTIVA
002000     05  CLAS-ACTIVO                     PIC X(01).
002100         88  CLAS-ES-ACTIVA                       VALUE 'Y'.
002200         88  CLAS-ES-INACTIVA                     VALUE 'N'.
002300     05  FILLER                          PIC X(04).
