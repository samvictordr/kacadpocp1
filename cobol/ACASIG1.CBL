000100******************************************************************
000200*                                                                *
000300*   PROGRAMA    : ACASIG1                                       *
000400*   APLICACION  : ACADEMIA - ASIGNACION DIARIA Y ASISTENCIA      *
000500*   TIPO        : BATCH                                         *
000600*   DESCRIPCION : REINICIA LA ASIGNACION DIARIA DE CADA          *
000700*               : PROGRAMA VIGENTE PARA SUS ESTUDIANTES Y        *
000800*               : DOCENTES ACTIVOS.  TAMBIEN ATIENDE EL REINICIO *
000900*               : DE UN SOLO BENEFICIARIO Y LA BONIFICACION      *
001000*               : ("BUMP") DEL DIA.                              *
001100*   ARCHIVOS    : ACPRGM=C,ACESTU=C,ACDOCE=C,ACALES=A/M,         *
001200*               : ACALED=A/M, ACRPT01=A                         *
001300*   ACCION (ES) : R=REINICIO MASIVO, U=UN ESTUDIANTE,            *
001400*               : D=UN DOCENTE, B=BONIFICACION                  *
001500*   BPM/RATIONAL: AC-0118                                       *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    ACASIG1.
001900 AUTHOR.        E RAMIREZ DIVAS.
002000 INSTALLATION.  DEPTO DESARROLLO - ACADEMIA.
002100 DATE-WRITTEN.  14/11/1996.
002200 DATE-COMPILED.
002300 SECURITY.      USO INTERNO DEPARTAMENTO DE DESARROLLO.
002400******************************************************************
002500*                  H I S T O R I A L   D E   C A M B I O S       *
002600******************************************************************
002700* 14/11/1996 PEDR AC-0118 VERSION ORIGINAL DEL REINICIO MASIVO   *
002800* 02/03/1997 PEDR AC-0129 SE AGREGA VENTANA DE VIGENCIA DE PGM   *
002900* 19/08/1997 PEDR AC-0154 REINICIO DE UN SOLO ESTUDIANTE/DOCENTE *
003000* 11/01/1998 PEDR AC-0171 BONIFICACION (BUMP) DEL DIA            *
003100* 22/01/1999 PEDR AC-0231 REVISION Y2K DE TODAS LAS FECHAS       *
003200* 03/05/2001 PEDR AC-0309 PRESERVA BONO EN REINICIO DEL MISMO DIA*
003300* 19/09/2006 PEDR AC-0577 REPORTE DE CORRIDA A ACRPT01           *
003400* 12/03/2009 JMCH AC-0643 LAYOUT DE ACALES/ACALED UNICO EN COPY  *
003500* 30/04/2012 JMCH AC-0729 WKS-FLAGS/WKS-PGM-PROCESADOS SALEN A   *
003600*               NIVEL 01 (REDEFINES NO COINCIDIA DE NIVEL)       *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ACPRGM ASSIGN TO ACPRGM
004500            ORGANIZATION  IS INDEXED
004600            ACCESS        IS SEQUENTIAL
004700            RECORD KEY    IS PRGM-LLAVE
004800            FILE STATUS   IS FS-ACPRGM
004900                             FSE-ACPRGM.
005000
005100     SELECT ACESTU ASSIGN TO ACESTU
005200            ORGANIZATION  IS INDEXED
005300            ACCESS        IS DYNAMIC
005400            RECORD KEY    IS ESTU-LLAVE
005500            FILE STATUS   IS FS-ACESTU
005600                             FSE-ACESTU.
005700
005800     SELECT ACDOCE ASSIGN TO ACDOCE
005900            ORGANIZATION  IS INDEXED
006000            ACCESS        IS DYNAMIC
006100            RECORD KEY    IS DOCE-LLAVE
006200            FILE STATUS   IS FS-ACDOCE
006300                             FSE-ACDOCE.
006400
006500     SELECT ACALES ASSIGN TO ACALES
006600            ORGANIZATION  IS INDEXED
006700            ACCESS        IS DYNAMIC
006800            RECORD KEY    IS ALES-LLAVE-PRIM
006900            FILE STATUS   IS FS-ACALES
007000                             FSE-ACALES.
007100
007200     SELECT ACALED ASSIGN TO ACALED
007300            ORGANIZATION  IS INDEXED
007400            ACCESS        IS DYNAMIC
007500            RECORD KEY    IS ALED-LLAVE-PRIM
007600            FILE STATUS   IS FS-ACALED
007700                             FSE-ACALED.
007800
007900     SELECT ACRPT01 ASSIGN TO ACRPT01
008000            ORGANIZATION  IS LINE SEQUENTIAL
008100            FILE STATUS   IS FS-ACRPT01.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500******************************************************************
008600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008700******************************************************************
008800*   MAESTRO DE PROGRAMAS (CENTROS DE COSTO)
008900 FD  ACPRGM.
009000     COPY ACPRGM.
009100*   MAESTRO DE ESTUDIANTES
009200 FD  ACESTU.
009300     COPY ACESTU.
009400*   MAESTRO DE DOCENTES
009500 FD  ACDOCE.
009600     COPY ACDOCE.
009700*   ASIGNACION DIARIA DE ESTUDIANTE
009800 FD  ACALES.                                                      AC-0643 
009900     COPY ACALES.                                                 AC-0643 
010000*   ASIGNACION DIARIA DE DOCENTE
010100 FD  ACALED.                                                      AC-0643 
010200     COPY ACALED.                                                 AC-0643 
010300*   REPORTE DE CORRIDA
010400 FD  ACRPT01.
010500 01  LIN-ACRPT01                         PIC X(132).
010600
010700 WORKING-STORAGE SECTION.
010800******************************************************************
010900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011000******************************************************************
011100 01  WKS-FS-STATUS.
011200     02  FS-ACPRGM                       PIC 9(02) VALUE ZEROES.
011300     02  FSE-ACPRGM.
011400         04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
011500         04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
011600         04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
011700     02  FS-ACESTU                       PIC 9(02) VALUE ZEROES.
011800     02  FSE-ACESTU.
011900         04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
012000         04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
012100         04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
012200     02  FS-ACDOCE                       PIC 9(02) VALUE ZEROES.
012300     02  FSE-ACDOCE.
012400         04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
012500         04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
012600         04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
012700     02  FS-ACALES                       PIC 9(02) VALUE ZEROES.
012800     02  FSE-ACALES.
012900         04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
013000         04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
013100         04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
013200     02  FS-ACALED                       PIC 9(02) VALUE ZEROES.
013300     02  FSE-ACALED.
013400         04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
013500         04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
013600         04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
013700     02  FS-ACRPT01                      PIC 9(02) VALUE ZEROES.
013800*      VARIABLES RUTINA DE FSE
013900     02  PROGRAMA                        PIC X(08) VALUE SPACES.
014000     02  ARCHIVO                         PIC X(08) VALUE SPACES.
014100     02  ACCION                          PIC X(10) VALUE SPACES.
014200     02  LLAVE                           PIC X(46) VALUE SPACES.
014300******************************************************************
014400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
014500******************************************************************
014600 01  WKS-VARIABLES-TRABAJO.
014700     02  WKS-ACCION-SOLICITADA           PIC X(01) VALUE 'R'.
014800         88  WKS-ACCION-MASIVA                     VALUE 'R'.
014900         88  WKS-ACCION-UN-ESTUDIANTE              VALUE 'U'.
015000         88  WKS-ACCION-UN-DOCENTE                 VALUE 'D'.
015100         88  WKS-ACCION-BONIFICA                   VALUE 'B'.
015200     02  WKS-FECHA-PROCESO                PIC X(10) VALUE SPACES.
015300     02  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
015400         04  WKS-FP-ANIO                  PIC X(04).
015500         04  FILLER                       PIC X(01).
015600         04  WKS-FP-MES                   PIC X(02).
015700         04  FILLER                       PIC X(01).
015800         04  WKS-FP-DIA                   PIC X(02).
015900     02  WKS-FILTRO-PROGRAMA              PIC X(36) VALUE SPACES.
016000     02  WKS-FILTRO-BENEFICIARIO          PIC X(36) VALUE SPACES.
016100     02  WKS-MONTO-BONO                   PIC S9(8)V99 VALUE 0.
016200     02  WKS-MONTO-GRANTE                 PIC S9(8)V99 VALUE 0.
016300     02  WKS-DEFECTO-SISTEMA              PIC S9(8)V99 VALUE
016400                                                        100.00.
016500     02  WKS-EST-REINICIADOS              PIC 9(07) COMP VALUE 0.
016600     02  WKS-DOC-REINICIADOS              PIC 9(07) COMP VALUE 0.
016700     02  WKS-EST-REIN-PGM                 PIC 9(07) COMP VALUE 0.
016800     02  WKS-DOC-REIN-PGM                 PIC 9(07) COMP VALUE 0.
016900     02  WKS-MASCARA                      PIC Z,ZZZ,ZZ9.
017000     02  WKS-MASCARA-MONTO                PIC Z,ZZZ,ZZ9.99.
017100 01  WKS-PGM-PROCESADOS                   PIC 9(07) COMP VALUE 0.  AC-0729
017200 01  WKS-PGM-PROCESADOS-R REDEFINES WKS-PGM-PROCESADOS.           AC-0643
017300     02  FILLER                           PIC X(04).              AC-0643
017400 01  WKS-FLAGS.                                                   AC-0729
017500     02  WKS-FIN-ACPRGM               PIC 9(01) VALUE 0.          AC-0729
017600         88  FIN-ACPRGM                        VALUE 1.
017700     02  WKS-FIN-ACESTU                PIC 9(01) VALUE 0.         AC-0729
017800         88  FIN-ACESTU                        VALUE 1.
017900     02  WKS-FIN-ACDOCE                PIC 9(01) VALUE 0.         AC-0729
018000         88  FIN-ACDOCE                        VALUE 1.
018100 01  WKS-FLAGS-R REDEFINES WKS-FLAGS.                             AC-0643
018200     02  FILLER                           PIC X(03).              AC-0643
018300******************************************************************
018400*                LINEAS DE DETALLE DEL REPORTE ACRPT01           *
018500******************************************************************
018600 01  LIN-ENCABEZADO.
018700     05  FILLER                 PIC X(20) VALUE
018800         'ACASIG1 - REINICIO '.
018900     05  FILLER                 PIC X(17) VALUE
019000         'DE ASIGNACIONES  '.
019100     05  FILLER                 PIC X(12) VALUE 'FECHA PROC: '.
019200     05  ENC-FECHA              PIC X(10).
019300     05  FILLER                 PIC X(73) VALUE SPACES.
019400 01  LIN-DETALLE-PGM.
019500     05  DET-PROGRAMA           PIC X(40).
019600     05  FILLER                 PIC X(02) VALUE SPACES.
019700     05  DET-MONTO-GRANTE       PIC Z,ZZZ,ZZ9.99.
019800     05  FILLER                 PIC X(02) VALUE SPACES.
019900     05  DET-EST-REIN           PIC ZZZ,ZZ9.
020000     05  FILLER                 PIC X(02) VALUE SPACES.
020100     05  DET-DOC-REIN           PIC ZZZ,ZZ9.
020200     05  FILLER                 PIC X(65) VALUE SPACES.
020300 01  LIN-TRAILER.
020400     05  FILLER                 PIC X(20) VALUE
020500         'PROGRAMAS PROCESADOS'.
020600     05  FILLER                 PIC X(02) VALUE ': '.
020700     05  TRL-PROGRAMAS          PIC ZZZ,ZZ9.
020800     05  FILLER                 PIC X(05) VALUE SPACES.
020900     05  FILLER                 PIC X(20) VALUE
021000         'TOTAL ESTUDIANTES   '.
021100     05  FILLER                 PIC X(02) VALUE ': '.
021200     05  TRL-ESTUDIANTES        PIC ZZZ,ZZ9.
021300     05  FILLER                 PIC X(05) VALUE SPACES.
021400     05  FILLER                 PIC X(17) VALUE
021500         'TOTAL DOCENTES   '.
021600     05  FILLER                 PIC X(02) VALUE ': '.
021700     05  TRL-DOCENTES           PIC ZZZ,ZZ9.
021800     05  FILLER                 PIC X(36) VALUE SPACES.
021900******************************************************************
022000 PROCEDURE DIVISION.
022100******************************************************************
022200*               S E C C I O N    P R I N C I P A L
022300******************************************************************
022400 000-MAIN SECTION.
022500     PERFORM APERTURA-ARCHIVOS
022600     EVALUATE TRUE
022700        WHEN WKS-ACCION-MASIVA
022800           PERFORM PROCESA-PROGRAMAS UNTIL FIN-ACPRGM
022900        WHEN WKS-ACCION-UN-ESTUDIANTE
023000           PERFORM REINICIA-UN-ESTUDIANTE
023100        WHEN WKS-ACCION-UN-DOCENTE
023200           PERFORM REINICIA-UN-DOCENTE
023300        WHEN WKS-ACCION-BONIFICA
023400           PERFORM BONIFICA-UN-DIA
023500     END-EVALUATE
023600     PERFORM ESTADISTICAS
023700     PERFORM CIERRA-ARCHIVOS
023800     STOP RUN.
023900 000-MAIN-E. EXIT.
024000
024100******************************************************************
024200*   ABRE ARCHIVOS Y RECIBE PARAMETROS DE CORRIDA DESDE SYSIN:    *
024300*   ACCION(1) + FECHA-PROCESO(10) + FILTRO-PROGRAMA(36) +        *
024400*   FILTRO-BENEFICIARIO(36) + MONTO-BONO(11, SOLO EN BONIFICA)   *
024500******************************************************************
024600 APERTURA-ARCHIVOS SECTION.
024700     ACCEPT WKS-ACCION-SOLICITADA    FROM SYSIN
024800     ACCEPT WKS-FECHA-PROCESO        FROM SYSIN
024900     ACCEPT WKS-FILTRO-PROGRAMA      FROM SYSIN
025000     ACCEPT WKS-FILTRO-BENEFICIARIO  FROM SYSIN
025100     IF WKS-ACCION-BONIFICA
025200        ACCEPT WKS-MONTO-BONO        FROM SYSIN
025300     END-IF
025400     MOVE 'ACASIG1' TO PROGRAMA
025500     OPEN INPUT  ACPRGM ACESTU ACDOCE
025600          I-O    ACALES ACALED
025700          OUTPUT ACRPT01
025800
025900     IF FS-ACPRGM NOT EQUAL 0
026000        MOVE 'OPEN' TO ACCION
026100        MOVE SPACES TO LLAVE
026200        MOVE 'ACPRGM' TO ARCHIVO
026300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026400                              FS-ACPRGM, FSE-ACPRGM
026500        DISPLAY '>>> ERROR AL ABRIR ACPRGM, ABORTANDO <<<'
026600        MOVE 91 TO RETURN-CODE
026700        PERFORM CIERRA-ARCHIVOS
026800        STOP RUN
026900     END-IF
027000
027100     MOVE SPACES TO ESTU-LLAVE
027200     START ACESTU KEY IS NOT LESS THAN ESTU-LLAVE
027300       INVALID KEY MOVE 1 TO WKS-FIN-ACESTU
027400     END-START
027500     MOVE SPACES TO DOCE-LLAVE
027600     START ACDOCE KEY IS NOT LESS THAN DOCE-LLAVE
027700       INVALID KEY MOVE 1 TO WKS-FIN-ACDOCE
027800     END-START
027900
028000     MOVE WKS-FECHA-PROCESO TO ENC-FECHA
028100     WRITE LIN-ACRPT01 FROM LIN-ENCABEZADO.
028200 APERTURA-ARCHIVOS-E. EXIT.
028300
028400******************************************************************
028500*     L E E   P R O G R A M A S   Y   A P L I C A   R E I N I C I O
028600******************************************************************
028700 LEE-ACPRGM SECTION.
028800     READ ACPRGM
028900       AT END MOVE 1 TO WKS-FIN-ACPRGM
029000     END-READ.
029100 LEE-ACPRGM-E. EXIT.
029200
029300 PROCESA-PROGRAMAS SECTION.
029400     PERFORM LEE-ACPRGM
029500     IF NOT FIN-ACPRGM
029600        IF PRGM-ES-ACTIVO
029700           IF WKS-FILTRO-PROGRAMA NOT = SPACES
029800              IF PRGM-LLAVE = WKS-FILTRO-PROGRAMA
029900                 PERFORM REINICIA-UN-PROGRAMA
030000              END-IF
030100           ELSE
030200              IF (PRGM-FECHA-INICIO = SPACES OR
030300                  PRGM-FECHA-INICIO <= WKS-FECHA-PROCESO)
030400                 AND
030500                 (PRGM-FECHA-FIN = SPACES OR
030600                  PRGM-FECHA-FIN >= WKS-FECHA-PROCESO)
030700                 PERFORM REINICIA-UN-PROGRAMA
030800              END-IF
030900           END-IF
031000        END-IF
031100     END-IF.
031200 PROCESA-PROGRAMAS-E. EXIT.
031300
031400 REINICIA-UN-PROGRAMA SECTION.
031500     MOVE 0 TO WKS-EST-REIN-PGM WKS-DOC-REIN-PGM
031600     IF PRGM-ASIGNACION-DEFECTO = 0 OR SPACES
031700        MOVE WKS-DEFECTO-SISTEMA TO WKS-MONTO-GRANTE
031800     ELSE
031900        MOVE PRGM-ASIGNACION-DEFECTO TO WKS-MONTO-GRANTE
032000     END-IF
032100     ADD 1 TO WKS-PGM-PROCESADOS
032200
032300     MOVE PRGM-LLAVE TO ESTU-PROGRAMA-LLAVE
032400     MOVE SPACES     TO ESTU-LLAVE
032500     START ACESTU KEY IS NOT LESS THAN ESTU-LLAVE
032600       INVALID KEY MOVE 1 TO WKS-FIN-ACESTU
032700     END-START
032800     PERFORM PROCESA-ESTUDIANTES-PGM UNTIL FIN-ACESTU
032900
033000     MOVE PRGM-LLAVE TO DOCE-PROGRAMA-LLAVE
033100     MOVE SPACES     TO DOCE-LLAVE
033200     START ACDOCE KEY IS NOT LESS THAN DOCE-LLAVE
033300       INVALID KEY MOVE 1 TO WKS-FIN-ACDOCE
033400     END-START
033500     PERFORM PROCESA-DOCENTES-PGM UNTIL FIN-ACDOCE
033600
033700     MOVE PRGM-NOMBRE       TO DET-PROGRAMA
033800     MOVE WKS-MONTO-GRANTE  TO DET-MONTO-GRANTE
033900     MOVE WKS-EST-REIN-PGM  TO DET-EST-REIN
034000     MOVE WKS-DOC-REIN-PGM  TO DET-DOC-REIN
034100     WRITE LIN-ACRPT01 FROM LIN-DETALLE-PGM.
034200 REINICIA-UN-PROGRAMA-E. EXIT.
034300
034400******************************************************************
034500*   RECORRE EL MAESTRO DE ESTUDIANTES Y SE DETIENE AL SALIR      *
034600*   DEL PROGRAMA ACTUAL (LEIDO EN ORDEN DE LLAVE PROGRAMA+ID)    *
034700******************************************************************
034800 PROCESA-ESTUDIANTES-PGM SECTION.
034900     READ ACESTU NEXT RECORD
035000       AT END MOVE 1 TO WKS-FIN-ACESTU
035100     END-READ
035200     IF NOT FIN-ACESTU
035300        IF ESTU-PROGRAMA-LLAVE NOT = PRGM-LLAVE
035400           MOVE 1 TO WKS-FIN-ACESTU
035500        ELSE
035600           IF ESTU-ES-ACTIVO
035700              PERFORM APLICA-REINICIO-ESTUDIANTE
035800              ADD 1 TO WKS-EST-REIN-PGM WKS-EST-REINICIADOS
035900           END-IF
036000        END-IF
036100     END-IF.
036200 PROCESA-ESTUDIANTES-PGM-E. EXIT.
036300
036400 PROCESA-DOCENTES-PGM SECTION.
036500     READ ACDOCE NEXT RECORD
036600       AT END MOVE 1 TO WKS-FIN-ACDOCE
036700     END-READ
036800     IF NOT FIN-ACDOCE
036900        IF DOCE-PROGRAMA-LLAVE NOT = PRGM-LLAVE
037000           MOVE 1 TO WKS-FIN-ACDOCE
037100        ELSE
037200           IF DOCE-ES-ACTIVO
037300              PERFORM APLICA-REINICIO-DOCENTE
037400              ADD 1 TO WKS-DOC-REIN-PGM WKS-DOC-REINICIADOS
037500           END-IF
037600        END-IF
037700     END-IF.
037800 PROCESA-DOCENTES-PGM-E. EXIT.
037900
038000******************************************************************
038100*   REGLA U1: REESCRIBE BASE Y PRESERVA BONO SI YA HAY FILA      *
038200*   DEL DIA; SI NO EXISTE, LA CREA CON BONO EN CERO.             *
038300******************************************************************
038400 APLICA-REINICIO-ESTUDIANTE SECTION.
038500     MOVE ESTU-LLAVE         TO ALES-LP-ESTUDIANTE
038600     MOVE WKS-FECHA-PROCESO  TO ALES-LP-FECHA
038700     READ ACALES KEY IS ALES-LLAVE-PRIM
038800       INVALID KEY
038900          INITIALIZE ALES-CUERPO
039000          MOVE WKS-MONTO-GRANTE TO ALES-C-BASE-MONTO
039100          MOVE 0                TO ALES-C-BONO-MONTO
039200          MOVE WKS-MONTO-GRANTE TO ALES-C-TOTAL-MONTO
039300          WRITE REG-ACALES
039400       NOT INVALID KEY
039500          MOVE WKS-MONTO-GRANTE TO ALES-C-BASE-MONTO
039600          COMPUTE ALES-C-TOTAL-MONTO =
039700                  ALES-C-BASE-MONTO + ALES-C-BONO-MONTO
039800          REWRITE REG-ACALES
039900     END-READ.
040000 APLICA-REINICIO-ESTUDIANTE-E. EXIT.
040100
040200 APLICA-REINICIO-DOCENTE SECTION.
040300     MOVE DOCE-LLAVE         TO ALED-LP-DOCENTE
040400     MOVE WKS-FECHA-PROCESO  TO ALED-LP-FECHA
040500     READ ACALED KEY IS ALED-LLAVE-PRIM
040600       INVALID KEY
040700          INITIALIZE ALED-CUERPO
040800          MOVE WKS-MONTO-GRANTE TO ALED-C-BASE-MONTO
040900          MOVE 0                TO ALED-C-BONO-MONTO
041000          MOVE WKS-MONTO-GRANTE TO ALED-C-TOTAL-MONTO
041100          WRITE REG-ACALED
041200       NOT INVALID KEY
041300          MOVE WKS-MONTO-GRANTE TO ALED-C-BASE-MONTO
041400          COMPUTE ALED-C-TOTAL-MONTO =
041500                  ALED-C-BASE-MONTO + ALED-C-BONO-MONTO
041600          REWRITE REG-ACALED
041700     END-READ.
041800 APLICA-REINICIO-DOCENTE-E. EXIT.
041900
042000******************************************************************
042100*   REINICIO DE UN SOLO BENEFICIARIO (RECHAZA SI NO EXISTE O     *
042200*   ESTA INACTIVO)                                               *
042300******************************************************************
042400 REINICIA-UN-ESTUDIANTE SECTION.
042500     MOVE WKS-FILTRO-BENEFICIARIO TO ESTU-LLAVE
042600     READ ACESTU KEY IS ESTU-LLAVE
042700       INVALID KEY
042800          DISPLAY 'ESTUDIANTE NO ENCONTRADO: '
042900                  WKS-FILTRO-BENEFICIARIO
043000       NOT INVALID KEY
043100          IF ESTU-ES-INACTIVO
043200             DISPLAY 'ESTUDIANTE INACTIVO: '
043300                     WKS-FILTRO-BENEFICIARIO
043400          ELSE
043500             MOVE ESTU-PROGRAMA-LLAVE TO PRGM-LLAVE
043600             READ ACPRGM KEY IS PRGM-LLAVE
043700               INVALID KEY
043800                  MOVE WKS-DEFECTO-SISTEMA TO WKS-MONTO-GRANTE
043900               NOT INVALID KEY
044000                  IF PRGM-ASIGNACION-DEFECTO = 0 OR SPACES
044100                     MOVE WKS-DEFECTO-SISTEMA TO WKS-MONTO-GRANTE
044200                  ELSE
044300                     MOVE PRGM-ASIGNACION-DEFECTO
044400                                               TO WKS-MONTO-GRANTE
044500                  END-IF
044600             END-READ
044700             PERFORM APLICA-REINICIO-ESTUDIANTE
044800             ADD 1 TO WKS-EST-REINICIADOS
044900          END-IF
045000     END-READ.
045100 REINICIA-UN-ESTUDIANTE-E. EXIT.
045200
045300 REINICIA-UN-DOCENTE SECTION.
045400     MOVE WKS-FILTRO-BENEFICIARIO TO DOCE-LLAVE
045500     READ ACDOCE KEY IS DOCE-LLAVE
045600       INVALID KEY
045700          DISPLAY 'DOCENTE NO ENCONTRADO: '
045800                  WKS-FILTRO-BENEFICIARIO
045900       NOT INVALID KEY
046000          IF DOCE-ES-INACTIVO
046100             DISPLAY 'DOCENTE INACTIVO: ' WKS-FILTRO-BENEFICIARIO
046200          ELSE
046300             MOVE DOCE-PROGRAMA-LLAVE TO PRGM-LLAVE
046400             READ ACPRGM KEY IS PRGM-LLAVE
046500               INVALID KEY
046600                  MOVE WKS-DEFECTO-SISTEMA TO WKS-MONTO-GRANTE
046700               NOT INVALID KEY
046800                  IF PRGM-ASIGNACION-DEFECTO = 0 OR SPACES
046900                     MOVE WKS-DEFECTO-SISTEMA TO WKS-MONTO-GRANTE
047000                  ELSE
047100                     MOVE PRGM-ASIGNACION-DEFECTO
047200                                               TO WKS-MONTO-GRANTE
047300                  END-IF
047400             END-READ
047500             PERFORM APLICA-REINICIO-DOCENTE
047600             ADD 1 TO WKS-DOC-REINICIADOS
047700          END-IF
047800     END-READ.
047900 REINICIA-UN-DOCENTE-E. EXIT.
048000
048100******************************************************************
048200*   BONIFICACION DEL DIA: SI NO HAY FILA DE HOY LA CREA PRIMERO  *
048300*   CON EL REINICIO NORMAL Y LUEGO SUMA EL BONO.                *
048400******************************************************************
048500 BONIFICA-UN-DIA SECTION.
048600     MOVE WKS-FILTRO-BENEFICIARIO TO ESTU-LLAVE
048700     READ ACESTU KEY IS ESTU-LLAVE
048800       INVALID KEY
048900          DISPLAY 'ESTUDIANTE NO ENCONTRADO: '
049000                  WKS-FILTRO-BENEFICIARIO
049100       NOT INVALID KEY
049200          MOVE ESTU-LLAVE         TO ALES-LP-ESTUDIANTE
049300          MOVE WKS-FECHA-PROCESO  TO ALES-LP-FECHA
049400          READ ACALES KEY IS ALES-LLAVE-PRIM
049500            INVALID KEY
049600               MOVE ESTU-PROGRAMA-LLAVE TO PRGM-LLAVE
049700               READ ACPRGM KEY IS PRGM-LLAVE
049800                 INVALID KEY
049900                    MOVE WKS-DEFECTO-SISTEMA TO WKS-MONTO-GRANTE
050000                 NOT INVALID KEY
050100                    IF PRGM-ASIGNACION-DEFECTO = 0 OR SPACES
050200                       MOVE WKS-DEFECTO-SISTEMA
050300                                               TO WKS-MONTO-GRANTE
050400                    ELSE
050500                       MOVE PRGM-ASIGNACION-DEFECTO
050600                                               TO WKS-MONTO-GRANTE
050700                    END-IF
050800               END-READ
050900               INITIALIZE ALES-CUERPO
051000               MOVE WKS-MONTO-GRANTE TO ALES-C-BASE-MONTO
051100               ADD WKS-MONTO-BONO    TO ALES-C-BONO-MONTO
051200               COMPUTE ALES-C-TOTAL-MONTO =
051300                       ALES-C-BASE-MONTO + ALES-C-BONO-MONTO
051400               WRITE REG-ACALES
051500            NOT INVALID KEY
051600               ADD WKS-MONTO-BONO TO ALES-C-BONO-MONTO
051700               COMPUTE ALES-C-TOTAL-MONTO =
051800                       ALES-C-BASE-MONTO + ALES-C-BONO-MONTO
051900               REWRITE REG-ACALES
052000          END-READ
052100          MOVE ALES-C-TOTAL-MONTO TO WKS-MASCARA-MONTO
052200          DISPLAY 'NUEVO TOTAL DEL DIA: ' WKS-MASCARA-MONTO
052300     END-READ.
052400 BONIFICA-UN-DIA-E. EXIT.
052500
052600 ESTADISTICAS SECTION.
052700     MOVE WKS-PGM-PROCESADOS  TO TRL-PROGRAMAS
052800     MOVE WKS-EST-REINICIADOS TO TRL-ESTUDIANTES
052900     MOVE WKS-DOC-REINICIADOS TO TRL-DOCENTES
053000     WRITE LIN-ACRPT01 FROM LIN-TRAILER
053100     DISPLAY '******************************************'
053200     MOVE WKS-PGM-PROCESADOS  TO WKS-MASCARA
053300     DISPLAY 'PROGRAMAS PROCESADOS       : ' WKS-MASCARA
053400     MOVE WKS-EST-REINICIADOS TO WKS-MASCARA
053500     DISPLAY 'ESTUDIANTES REINICIADOS    : ' WKS-MASCARA
053600     MOVE WKS-DOC-REINICIADOS TO WKS-MASCARA
053700     DISPLAY 'DOCENTES REINICIADOS       : ' WKS-MASCARA
053800     DISPLAY '******************************************'.
053900 ESTADISTICAS-E. EXIT.
054000
054100 CIERRA-ARCHIVOS SECTION.
054200     CLOSE ACPRGM ACESTU ACDOCE ACALES ACALED ACRPT01.
054300 CIERRA-ARCHIVOS-E. EXIT.
