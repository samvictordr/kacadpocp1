000100******************************************************************
000200*                                                                *
000300*   COPY      : ACESTU                                          *
000400*   APLICACION: ACADEMIA - ASIGNACION DIARIA Y ASISTENCIA        *
000500*   CONTENIDO : MAESTRO DE ESTUDIANTES POR PROGRAMA               *
000600*                                                                *
000700*   HISTORIAL DE CAMBIOS                                        *
000800*   07/03/1991 PEDR TICKET AC-0001 VERSION ORIGINAL              *
000900*   22/01/1999 PEDR TICKET AC-0231 AMPLIACION Y2K, FILLER FINAL  *
001000******************************************************************
001100 01  REG-ACESTU.
001200*        LLAVE UNICA DEL ESTUDIANTE
001300     05  ESTU-LLAVE                      PIC X(36).
001400*        LLAVE DEL USUARIO EN EL SISTEMA DE IDENTIDAD
001500     05  ESTU-USUARIO-LLAVE              PIC X(36).
001600*        NOMBRE COMPLETO PARA DESPLIEGUE
001700     05  ESTU-NOMBRE                     PIC X(40).
001800*        PROGRAMA AL QUE PERTENECE EL ESTUDIANTE
001900     05  ESTU-PROGRAMA-LLAVE             PIC X(36).
002000*        BANDERA DE ESTUDIANTE ACTIVO
002100     05  ESTU-ACTIVO                     PIC X(01).
002200         88  ESTU-ES-ACTIVO                       VALUE 'Y'.
002300         88  ESTU-ES-INACTIVO                      VALUE 'N'.
002400     05  FILLER                          PIC X(04).
